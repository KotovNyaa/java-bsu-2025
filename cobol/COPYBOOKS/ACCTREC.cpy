000100******************************************************************
000200*                                                                *
000300*    A C C T R E C   -   A C C O U N T   M A S T E R   R E C     *
000400*                                                                *
000500*    COPYBOOK FOR THE ACCOUNT MASTER RECORD.  ONE OCCURRENCE     *
000600*    PER OPEN, FROZEN OR CLOSED DEPOSIT ACCOUNT.  USED BY THE    *
000700*    NIGHTLY POSTING RUN (TRAN-POST) AS BOTH THE OPENING AND     *
000800*    CLOSING MASTER, AND BY THE ACCOUNT BALANCE REPORT           *
000900*    (ACCT-RPT) AS READ-ONLY INPUT.                              *
001000*                                                                *
001100*    RECORD LENGTH .......... 22 BYTES, FIXED, UNBLOCKED         *
001200*    KEY .................... ACCT-ID (POSITIONS 1-8)            *
001300*                                                                *
001400*    NOTE - THIS RECORD IS WIRE-PACKED TO THE FULL 22-BYTE       *
001500*    INTERCHANGE WIDTH BELOW.  NO SLACK BYTES REMAIN FOR A       *
001600*    TRAILING FILLER; THE ALTERNATE-KEY REDEFINES BELOW CARRIES  *
001700*    ITS OWN FILLER OUT TO THE SAME WIDTH.                       *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    ---------------------------------------------------------   *
002100*    11/03/87  R.HUELSKAMP   ORIGINAL LAYOUT - DDA CONVERSION     *
002200*    04/22/89  R.HUELSKAMP   ADDED ACCT-BALANCE-X REDEFINES       *
002300*    09/14/93  T.OKONKWO     WIDENED BALANCE TO S9(11)V99         *
002400*    02/11/98  T.OKONKWO     Y2K - NO DATE FIELDS ON THIS RECORD, *
002500*                            REVIEWED, NO CHANGE REQUIRED         *
002600*    07/30/01  M.DELACRUZ    ADDED 88-LEVELS FOR STATUS EDIT      *
002700******************************************************************
002800 01  ACCOUNT-RECORD.
002900     05  ACCT-ID                     PIC 9(08).
003000     05  ACCT-BALANCE                PIC S9(11)V99.
003100     05  ACCT-STATUS                 PIC X(01).
003200         88  ACCT-STATUS-ACTIVE      VALUE "A".
003300         88  ACCT-STATUS-FROZEN      VALUE "F".
003400         88  ACCT-STATUS-CLOSED      VALUE "C".
003500         88  ACCT-STATUS-VALID       VALUE "A" "F" "C".
003600 01  ACCOUNT-RECORD-X REDEFINES ACCOUNT-RECORD.
003700     05  ACCT-ID-X                   PIC X(08).
003800     05  ACCT-BALANCE-X.
003900         10  ACCT-BAL-WHOLE          PIC S9(11).
004000         10  ACCT-BAL-CENTS          PIC 9(02).
004100     05  ACCT-STATUS-X               PIC X(01).
