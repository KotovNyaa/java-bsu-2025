000100******************************************************************
000200*                                                                *
000300*    T T L R E C   -   T I T L E   C A T A L O G U E   R E C     *
000400*                                                                *
000500*    COPYBOOK FOR THE POPULARITY CATALOGUE RECORD READ BY        *
000600*    RANK-GAME'S LOAD-AND-RANK STEP.  THE CATALOGUE FILE ITSELF  *
000700*    IS LINE SEQUENTIAL, COMMA-DELIMITED (ID, NAME, MEMBER       *
000800*    COUNT) - TITLE-RAW-LINE BELOW IS THE UNPARSED IMAGE OF ONE  *
000900*    INPUT LINE; TITLE-RECORD IS THE CLEANED, FIXED-FORMAT       *
001000*    WORKING COPY BUILT FROM IT BY THE UNSTRING IN               *
001100*    310-PARSE-TITLE-LINE.                                       *
001200*                                                                *
001300*    RECORD LENGTH .......... 60 BYTES, FIXED, UNBLOCKED         *
001400*                                                                *
001500******************************************************************
001600*    CHANGE LOG                                                  *
001700*    ---------------------------------------------------------   *
001800*    08/14/95  T.OKONKWO     ORIGINAL LAYOUT - POPULARITY LOAD    *
001900*    06/30/97  T.OKONKWO     TTL-MEMBERS NOW ZERO-FILLED ON A     *
002000*                            MISSING TTL-ID OR NON-NUMERIC MEMBER *
002100*                            COUNT INSTEAD OF DROPPING THE TITLE  *
002200*                            FROM THE CATALOGUE (TKT 8340).       *
002300*    02/11/98  T.OKONKWO     Y2K - NO DATE FIELDS, REVIEWED       *
002400*    11/19/03  M.DELACRUZ    ADDED TTL-MEMBERS-X BREAKOUT         *
002500******************************************************************
002600 01  TITLE-RAW-LINE                  PIC X(80).
002700 01  TITLE-RECORD.
002800     05  TTL-ID                      PIC 9(08).
002900     05  TTL-NAME                    PIC X(40).
003000     05  TTL-MEMBERS                 PIC 9(09).
003100     05  FILLER                      PIC X(03).
003200 01  TITLE-RECORD-X REDEFINES TITLE-RECORD.
003300     05  FILLER                      PIC X(48).
003400     05  TTL-MEMBERS-X.
003500         10  TTL-MEM-MILLIONS        PIC 9(03).
003600         10  TTL-MEM-THOUSANDS       PIC 9(03).
003700         10  TTL-MEM-UNITS           PIC 9(03).
003800     05  FILLER                      PIC X(03).
