000100******************************************************************
000200*                                                                *
000300*    R N K R E C   -   R A N K E D   T I T L E   R E C O R D      *
000400*                                                                *
000500*    COPYBOOK FOR THE RANKED-TITLE-FILE OUTPUT RECORD BUILT BY   *
000600*    RANK-GAME'S LOAD-AND-RANK STEP, AND FOR THE IN-MEMORY       *
000700*    WS-TITLE-TABLE ENTRY THE SORT/RANK LOGIC WORKS AGAINST.     *
000800*                                                                *
001000*    RECORD LENGTH .......... 62 BYTES, FIXED, UNBLOCKED         *
001100*    SEQUENCE ............... TTL-RANK ASCENDING (1 = MOST       *
001200*                             POPULAR) AFTER 300-SORT-TITLE-     *
001300*                             TABLE HAS RUN                       *
001400*                                                                *
001500*    NOTE - RECORD IS WIRE-PACKED TO THE FULL 62-BYTE            *
001600*    INTERCHANGE WIDTH; NO SLACK BYTES REMAIN FOR FILLER.        *
001700*                                                                *
001800******************************************************************
001900*    CHANGE LOG                                                  *
002000*    ---------------------------------------------------------   *
002100*    08/14/95  T.OKONKWO     ORIGINAL LAYOUT - POPULARITY LOAD    *
002200*    02/11/98  T.OKONKWO     Y2K - NO DATE FIELDS, REVIEWED       *
002300*    11/19/03  M.DELACRUZ    ADDED RNK-MEMBERS-X BREAKOUT         *
002400*    04/02/06  M.DELACRUZ    ADDED WS-TITLE-TABLE OCCURS ENTRY    *
002500*                            (SEE RANK-GAME WORKING-STORAGE)      *
002600******************************************************************
002700 01  RANKED-TITLE-RECORD.
002800     05  RNK-ID                      PIC 9(08).
002900     05  RNK-NAME                    PIC X(40).
003000     05  RNK-MEMBERS                 PIC 9(09).
003100     05  RNK-RANK                    PIC 9(05).
003200 01  RANKED-TITLE-RECORD-X REDEFINES RANKED-TITLE-RECORD.
003300     05  FILLER                      PIC X(48).
003400     05  RNK-MEMBERS-X.
003500         10  RNK-MEM-MILLIONS        PIC 9(03).
003600         10  RNK-MEM-THOUSANDS       PIC 9(03).
003700         10  RNK-MEM-UNITS           PIC 9(03).
003800     05  RNK-RANK-X                  PIC X(05).
