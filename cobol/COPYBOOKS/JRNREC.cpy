000100******************************************************************
000200*                                                                *
000300*    J R N R E C   -   T R A N S A C T I O N   J O U R N A L      *
000400*                                                                *
000500*    COPYBOOK FOR THE TRANSACTION JOURNAL RECORD WRITTEN BY      *
000600*    TRAN-POST FOR EVERY OUTBOX COMMAND THAT WAS SUCCESSFULLY    *
000700*    APPLIED TO THE ACCOUNT MASTER DURING THE NIGHTLY POSTING    *
000800*    RUN.  CARRIES THE ORIGINAL COMMAND FIELDS PLUS THE POSTING  *
000900*    RESULT CODE.                                                *
001000*                                                                *
001100*    RECORD LENGTH .......... 67 BYTES, FIXED, UNBLOCKED         *
001200*                                                                *
001300******************************************************************
001400*    CHANGE LOG                                                  *
001500*    ---------------------------------------------------------   *
001600*    02/18/88  R.HUELSKAMP   ORIGINAL LAYOUT                      *
001700*    06/09/90  R.HUELSKAMP   ADDED CMD-TARGET-ACCT-ID TO MATCH    *
001800*                            COMMAND-RECORD                       *
001900*    03/25/94  T.OKONKWO     ADDED JRN-RESULT 88-LEVEL            *
002000*    02/11/98  T.OKONKWO     Y2K - REVIEWED, NO CHANGE REQUIRED   *
002100******************************************************************
002200 01  JOURNAL-RECORD.
002300     05  JRN-IDEMP-KEY               PIC 9(10).
002400     05  JRN-TRAN-ID                 PIC 9(10).
002500     05  JRN-ACTION                  PIC X(02).
002600     05  JRN-ACCT-ID                 PIC 9(08).
002700     05  JRN-TARGET-ACCT-ID          PIC 9(08).
002800     05  JRN-AMOUNT                  PIC S9(11)V99.
002900     05  JRN-TIMESTAMP               PIC 9(14).
003000     05  JRN-RESULT                  PIC X(01).
003100         88  JRN-RESULT-POSTED       VALUE "P".
003200     05  FILLER                      PIC X(01).
003300 01  JOURNAL-RECORD-X REDEFINES JOURNAL-RECORD.
003400     05  FILLER                      PIC X(51).
003500     05  JRN-TIMESTAMP-X.
003600         10  JRN-TS-YYYY             PIC 9(04).
003700         10  JRN-TS-MM               PIC 9(02).
003800         10  JRN-TS-DD               PIC 9(02).
003900         10  JRN-TS-HH               PIC 9(02).
004000         10  JRN-TS-MI               PIC 9(02).
004100         10  JRN-TS-SS               PIC 9(02).
004200     05  FILLER                      PIC X(02).
