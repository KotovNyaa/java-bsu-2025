000100******************************************************************
000200*                                                                *
000300*    D L Q R E C   -   D E A D - L E T T E R   R E C O R D        *
000400*                                                                *
000500*    COPYBOOK FOR THE DEAD-LETTER (REJECTED COMMAND) RECORD      *
000600*    WRITTEN BY TRAN-POST FOR EVERY OUTBOX COMMAND THAT FAILED   *
000700*    A BUSINESS-RULE CHECK DURING THE NIGHTLY POSTING RUN.       *
000800*    DUPLICATE COMMANDS DO NOT PRODUCE A DLQ RECORD - SEE        *
000900*    PKYREC.                                                     *
001000*                                                                *
001100*    RECORD LENGTH .......... 60 BYTES, FIXED, UNBLOCKED         *
001200*                                                                *
001300*    NOTE - RECORD IS WIRE-PACKED TO THE FULL 60-BYTE            *
001400*    INTERCHANGE WIDTH; NO SLACK BYTES REMAIN FOR FILLER.        *
001500*                                                                *
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    ---------------------------------------------------------   *
001900*    03/25/94  T.OKONKWO     ORIGINAL LAYOUT - ADDED WITH THE     *
002000*                            OUTBOX/IDEMPOTENCY REDESIGN          *
002100*    02/11/98  T.OKONKWO     Y2K - NO DATE FIELDS, REVIEWED       *
002200*    05/02/02  M.DELACRUZ    ADDED DLQ-REASON-X CONDITION NAMES   *
002300******************************************************************
002400 01  DLQ-RECORD.
002500     05  DLQ-TRAN-ID                 PIC 9(10).
002600     05  DLQ-IDEMP-KEY               PIC 9(10).
002700     05  DLQ-REASON                  PIC X(40).
002800 01  DLQ-RECORD-X REDEFINES DLQ-RECORD.
002900     05  FILLER                      PIC X(20).
003000     05  DLQ-REASON-X                PIC X(40).
003100         88  DLQ-REASON-ACCT-NOT-FOUND
003200                                     VALUE "ACCOUNT NOT FOUND".
003300         88  DLQ-REASON-NOT-ACTIVE
003400                                     VALUE "ACCOUNT NOT ACTIVE".
003500         88  DLQ-REASON-INSUFF-FUNDS
003600                                     VALUE "INSUFFICIENT FUNDS".
003700         88  DLQ-REASON-NOT-POSITIVE
003800                                     VALUE "AMOUNT MUST BE POSITIVE".
003900         88  DLQ-REASON-SAME-ACCT
004000                                     VALUE "SAME ACCOUNT".
004100         88  DLQ-REASON-SOURCE-NOT-ACTIVE
004200                                     VALUE "SOURCE NOT ACTIVE".
004300         88  DLQ-REASON-TARGET-NOT-ACTIVE
004400                                     VALUE "TARGET NOT ACTIVE".
