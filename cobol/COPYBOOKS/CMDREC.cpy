000100******************************************************************
000200*                                                                *
000300*    C M D R E C   -   P E N D I N G   C O M M A N D   R E C     *
000400*                                                                *
000500*    COPYBOOK FOR THE OUTBOX (PENDING TRANSACTION COMMAND)       *
000600*    RECORD.  ONE OCCURRENCE PER CUSTOMER-INITIATED DEPOSIT,     *
000700*    WITHDRAWAL, TRANSFER, FREEZE, UNFREEZE OR CLOSE REQUEST     *
000800*    WAITING TO BE DRAINED BY THE NIGHTLY POSTING RUN.  ALSO     *
000900*    DOUBLES AS THE RAW-REQUEST LAYOUT READ BY THE PRE-QUEUE     *
001000*    EDIT RUN (EDIT-RUN) BEFORE A REQUEST IS ACCEPTED ONTO       *
001100*    THE OUTBOX.                                                 *
001200*                                                                *
001300*    RECORD LENGTH .......... 66 BYTES, FIXED, UNBLOCKED         *
001400*    SEQUENCE ............... ARRIVAL (CMD-TIMESTAMP) ORDER      *
001500*                                                                *
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    ---------------------------------------------------------   *
001900*    02/18/88  R.HUELSKAMP   ORIGINAL LAYOUT                      *
002000*    06/09/90  R.HUELSKAMP   ADDED CMD-TARGET-ACCT-ID FOR         *
002100*                            INTER-ACCOUNT TRANSFERS              *
002200*    03/25/94  T.OKONKWO     ADDED CMD-ACTION 88-LEVELS           *
002300*    02/11/98  T.OKONKWO     Y2K - CMD-TIMESTAMP ALREADY CARRIES  *
002400*                            4-DIGIT YEAR, NO CHANGE REQUIRED     *
002500*    05/02/02  M.DELACRUZ    ADDED CMD-TIMESTAMP-X BREAKOUT       *
002600*                            REDEFINES FOR THE EDIT RUN           *
002700******************************************************************
002800 01  COMMAND-RECORD.
002900     05  CMD-IDEMP-KEY               PIC 9(10).
003000     05  CMD-TRAN-ID                 PIC 9(10).
003100     05  CMD-ACTION                  PIC X(02).
003200         88  CMD-ACTION-DEPOSIT      VALUE "DP".
003300         88  CMD-ACTION-WITHDRAW     VALUE "WD".
003400         88  CMD-ACTION-TRANSFER     VALUE "TR".
003500         88  CMD-ACTION-FREEZE       VALUE "FR".
003600         88  CMD-ACTION-UNFREEZE     VALUE "UF".
003700         88  CMD-ACTION-CLOSE        VALUE "CL".
003800         88  CMD-ACTION-VALID        VALUE "DP" "WD" "TR" "FR"
003900                                           "UF" "CL".
004000     05  CMD-ACCT-ID                 PIC 9(08).
004100     05  CMD-TARGET-ACCT-ID          PIC 9(08).
004200     05  CMD-AMOUNT                  PIC S9(11)V99.
004300     05  CMD-TIMESTAMP               PIC 9(14).
004400     05  FILLER                      PIC X(01).
004500 01  COMMAND-RECORD-X REDEFINES COMMAND-RECORD.
004600     05  FILLER                      PIC X(51).
004700     05  CMD-TIMESTAMP-X.
004800         10  CMD-TS-YYYY             PIC 9(04).
004900         10  CMD-TS-MM               PIC 9(02).
005000         10  CMD-TS-DD               PIC 9(02).
005100         10  CMD-TS-HH               PIC 9(02).
005200         10  CMD-TS-MI               PIC 9(02).
005300         10  CMD-TS-SS               PIC 9(02).
005400     05  FILLER                      PIC X(01).
