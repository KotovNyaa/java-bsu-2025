000100******************************************************************
000200*                                                                *
000300*    H S C R E C   -   H I G H   S C O R E   L E D G E R   R E C  *
000400*                                                                *
000500*    COPYBOOK FOR THE HIGH-SCORE-FILE RECORD.  ONE OCCURRENCE    *
000600*    PER SCORE EVER SUBMITTED TO THE COMPARISON GAME.  RANK-GAME *
000700*    READS THE WHOLE LEDGER AT THE START OF ITS COMPARISON-CHECK *
000800*    STEP, KEEPS THE MAXIMUM IN WS-HIGH-SCORE, AND APPENDS ONE   *
000900*    NEW RECORD FOR EACH SCORE SUBMITTED THIS RUN.               *
001000*                                                                *
001100*    RECORD LENGTH .......... 19 BYTES, FIXED, UNBLOCKED         *
001200*                                                                *
001300*    NOTE - RECORD IS WIRE-PACKED TO THE FULL 19-BYTE            *
001400*    INTERCHANGE WIDTH; NO SLACK BYTES REMAIN FOR FILLER.        *
001500*                                                                *
001600******************************************************************
001700*    CHANGE LOG                                                  *
001800*    ---------------------------------------------------------   *
001900*    08/14/95  T.OKONKWO     ORIGINAL LAYOUT - POPULARITY LOAD    *
002000*    02/11/98  T.OKONKWO     Y2K - HS-TIMESTAMP ALREADY 4-DIGIT   *
002100*                            YEAR, REVIEWED, NO CHANGE REQUIRED   *
002200*    11/19/03  M.DELACRUZ    ADDED HS-TIMESTAMP-X BREAKOUT        *
002300******************************************************************
002400 01  HIGH-SCORE-RECORD.
002500     05  HS-SCORE                    PIC 9(05).
002600     05  HS-TIMESTAMP                PIC 9(14).
002700 01  HIGH-SCORE-RECORD-X REDEFINES HIGH-SCORE-RECORD.
002800     05  FILLER                      PIC X(05).
002900     05  HS-TIMESTAMP-X.
003000         10  HS-TS-YYYY              PIC 9(04).
003100         10  HS-TS-MM                PIC 9(02).
003200         10  HS-TS-DD                PIC 9(02).
003300         10  HS-TS-HH                PIC 9(02).
003400         10  HS-TS-MI                PIC 9(02).
003500         10  HS-TS-SS                PIC 9(02).
