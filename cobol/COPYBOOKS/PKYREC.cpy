000100******************************************************************
000200*                                                                *
000300*    P K Y R E C   -   P R O C E S S E D - K E Y   R E C O R D    *
000400*                                                                *
000500*    COPYBOOK FOR THE IDEMPOTENCY-KEY STORE.  ONE OCCURRENCE     *
000600*    PER PREVIOUSLY-APPLIED OUTBOX COMMAND.  READ AT THE START   *
000700*    OF THE NIGHTLY POSTING RUN TO BUILD THE IN-MEMORY           *
000800*    DUPLICATE-DETECTOR TABLE, AND REWRITTEN AT THE END OF THE   *
000900*    RUN WITH THIS RUN'S NEWLY-PROCESSED KEYS APPENDED.          *
001000*                                                                *
001100*    RECORD LENGTH .......... 24 BYTES, FIXED, UNBLOCKED         *
001200*    KEY .................... PK-IDEMP-KEY                       *
001300*                                                                *
001400*    NOTE - RECORD IS WIRE-PACKED TO THE FULL 24-BYTE            *
001500*    INTERCHANGE WIDTH; NO SLACK BYTES REMAIN FOR FILLER.        *
001600*                                                                *
001700******************************************************************
001800*    CHANGE LOG                                                  *
001900*    ---------------------------------------------------------   *
002000*    02/18/88  R.HUELSKAMP   ORIGINAL LAYOUT                      *
002100*    02/11/98  T.OKONKWO     Y2K - PK-PROCESSED-TS ALREADY 4-     *
002200*                            DIGIT YEAR, REVIEWED, NO CHANGE      *
002300*    05/02/02  M.DELACRUZ    ADDED PK-PROCESSED-TS-X BREAKOUT     *
002400******************************************************************
002500 01  PROCESSED-KEY-RECORD.
002600     05  PK-IDEMP-KEY                PIC 9(10).
002700     05  PK-PROCESSED-TS             PIC 9(14).
002800 01  PROCESSED-KEY-RECORD-X REDEFINES PROCESSED-KEY-RECORD.
002900     05  FILLER                      PIC X(10).
003000     05  PK-PROCESSED-TS-X.
003100         10  PK-TS-YYYY              PIC 9(04).
003200         10  PK-TS-MM                PIC 9(02).
003300         10  PK-TS-DD                PIC 9(02).
003400         10  PK-TS-HH                PIC 9(02).
003500         10  PK-TS-MI                PIC 9(02).
003600         10  PK-TS-SS                PIC 9(02).
