000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 RANK-GAME.
000400 AUTHOR.                     T. Okonkwo.
000500 INSTALLATION.               CONSUMER TRUST SAVINGS - BATCH APPS.
000600 DATE-WRITTEN.               08/14/95.
000700 DATE-COMPILED.
000800 SECURITY.                   COMPANY CONFIDENTIAL - MARKETING.
000900*
001000******************************************************************
001100* MARKETING'S "GUESS THE MORE POPULAR TITLE" PROMOTION.  RUNS TWO *
001200* INDEPENDENT STEPS IN ONE PROGRAM, THE WAY CONVERT-FILE ALWAYS   *
001300* HAS RUN ITS TWO CONVERSIONS BACK TO BACK:                       *
001400*    STEP 1 - LOAD-AND-RANK-TITLES - LOADS THE POPULARITY         *
001500*             CATALOGUE, SORTS DESCENDING BY MEMBER COUNT AND     *
001600*             WRITES THE RANKED CATALOGUE.                        *
001700*    STEP 2 - RUN-COMPARISON-CHECKS - REPLAYS THE DAY'S SUBMITTED *
001800*             GUESSES AGAINST THE RANKED TABLE STEP 1 JUST BUILT, *
001900*             PICKS AN OPPONENT TITLE WITHIN THE DIFFICULTY       *
002000*             WINDOW, GRADES THE ANSWER, AND KEEPS THE LEDGER OF  *
002100*             HIGH SCORES.                                        *
002200******************************************************************
002300* CHANGE LOG                                                      *
002400*-----------------------------------------------------------------*
002500* 08/14/95  TJO  ORIGINAL PROGRAM - MARKETING WANTED THE POPULAR- *
002600*                ITY LOAD AND THE COMPARISON-CHECK REPLAY IN ONE  *
002700*                NIGHTLY STEP RATHER THAN TWO (TKT 8102).         *
002800* 01/22/96  TJO  ADDED THE DIFFICULTY-PARAMETER TABLE - PROMOTION *
002900*                NOW OFFERS EASY THROUGH IMPOSSIBLE ROUNDS (TKT   *
003000*                8340).                                           *
003100* 06/30/97  TJO  UNKNOWN OR MISSING DIFFICULTY CODE NOW DEFAULTS  *
003200*                TO MEDIUM INSTEAD OF ABENDING (TKT 8877).        *
003300* 02/11/98  TJO  Y2K REMEDIATION - HS-TIMESTAMP AND ALL WORKING   *
003400*                TIMESTAMPS ALREADY CARRY 4-DIGIT YEARS.  NO CODE *
003500*                CHANGE REQUIRED.                                 *
003600* 01/06/99  TJO  Y2K SIGN-OFF - RERAN FULL REGRESSION DECK.       *
003700* 11/19/03  MDC  RANK ASSIGNMENT NOW STABLE ON TIES (KEEPS INPUT  *
003800*                ORDER) - THE OLD BUBBLE SORT WAS FLIPPING TIED   *
003900*                TITLES EVERY OTHER RUN (TKT 10118).  REPLACED    *
004000*                WITH A STRAIGHT INSERTION SORT.                  *
004100* 04/02/06  MDC  RAISED WS-TITLE-TABLE CAPACITY TO 6000 - THE     *
004200*                CATALOGUE HAD OUTGROWN THE OLD 2000-ENTRY LIMIT  *
004300*                (TKT 13440).                                     *
004400******************************************************************
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            NCR-TOWER-32.
004900 OBJECT-COMPUTER.            NCR-TOWER-32.
005000 SPECIAL-NAMES.
005100     C01                     IS TOP-OF-FORM
005200     CLASS ACTION-CODE-CLASS IS "D" THRU "W"
005300     UPSI-0                  ON STATUS IS RERUN-FROM-CHECKPOINT
005400                             OFF STATUS IS NORMAL-START.
005500*-----------------------------------------------------------------
005600 INPUT-OUTPUT                SECTION.
005700 FILE-CONTROL.
005800     SELECT  TITLE-FILE
005900             ASSIGN TO TITLEIN
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS TITLE-IN-STAT.
006200
006300     SELECT  RANKED-TITLE-FILE
006400             ASSIGN TO RANKOUT
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS RANK-OUT-STAT.
006700
006800     SELECT  GAME-CHECK-FILE
006900             ASSIGN TO GAMEIN
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS GAME-IN-STAT.
007200
007300     SELECT  HIGH-SCORE-FILE
007400             ASSIGN TO HISCORE
007500             ORGANIZATION IS SEQUENTIAL
007600             FILE STATUS IS HISCORE-STAT.
007700
007800     SELECT  GAME-REPORT
007900             ASSIGN TO GAMERPT
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100******************************************************************
008200 DATA                        DIVISION.
008300*-----------------------------------------------------------------
008400 FILE                        SECTION.
008500 FD  TITLE-FILE
008600     RECORD CONTAINS 80 CHARACTERS.
008700 01  FD-TITLE-LINE                   PIC X(80).
008800
008900 FD  RANKED-TITLE-FILE
009000     RECORD CONTAINS 62 CHARACTERS.
009100     COPY RNKREC.
009200
009300 FD  GAME-CHECK-FILE
009400     RECORD CONTAINS 80 CHARACTERS.
009500 01  FD-GAME-CHECK-LINE              PIC X(80).
009600
009700 FD  HIGH-SCORE-FILE
009800     RECORD CONTAINS 19 CHARACTERS.
009900     COPY HSCREC.
010000
010100 FD  GAME-REPORT
010200     RECORD CONTAINS 80 CHARACTERS.
010300 01  GAME-REPORT-LINE                PIC X(80).
010400*-----------------------------------------------------------------
010500 WORKING-STORAGE             SECTION.
010600*-----------------------------------------------------------------
010700 01  FILE-STATUS-FIELDS.
010800     05  TITLE-IN-STAT           PIC X(02).
010900     05  RANK-OUT-STAT           PIC X(02).
011000     05  GAME-IN-STAT            PIC X(02).
011100     05  HISCORE-STAT            PIC X(02).
011200
011300 01  SWITCHES-AND-COUNTERS.
011400     05  TITLE-IN-EOF-SW         PIC X(01) VALUE "N".
011500         88  TITLE-IN-EOF                  VALUE "Y".
011600     05  GAME-IN-EOF-SW          PIC X(01) VALUE "N".
011700         88  GAME-IN-EOF                   VALUE "Y".
011800     05  HISCORE-IN-EOF-SW       PIC X(01) VALUE "N".
011900         88  HISCORE-IN-EOF                VALUE "Y".
012000     05  OPPONENT-FOUND-SW       PIC X(01) VALUE "N".
012100         88  OPPONENT-FOUND                VALUE "Y".
012200     05  WS-TITLE-COUNT          PIC S9(07) COMP VALUE ZERO.
012300     05  WS-GAME-CHECKS-READ     PIC S9(07) COMP VALUE ZERO.
012400     05  WS-CORRECT-COUNT        PIC S9(07) COMP VALUE ZERO.
012500     05  WS-INCORRECT-COUNT      PIC S9(07) COMP VALUE ZERO.
012600     05  WS-NO-OPPONENT-COUNT    PIC S9(07) COMP VALUE ZERO.
012900     05  WS-HIGH-SCORE           PIC 9(05) VALUE ZERO.
013300
013310 77  WS-SORT-I                   PIC S9(07) COMP VALUE ZERO.
013320 77  WS-SORT-J                   PIC S9(07) COMP VALUE ZERO.
013330 77  WS-CHOSEN-IDX               PIC S9(07) COMP VALUE ZERO.
013340 77  WS-OPPONENT-IDX             PIC S9(07) COMP VALUE ZERO.
013350 77  WS-DIFF-IDX-USED            PIC S9(03) COMP VALUE ZERO.
013400 01  WS-GAP-FIELDS.
013500     05  WS-GAP-VALUE            PIC S9(09) COMP VALUE ZERO.
013600     05  WS-LOW-BOUND            PIC S9(09) COMP VALUE ZERO.
013700     05  WS-HIGH-BOUND           PIC S9(09) COMP VALUE ZERO.
013800
013900******************************************************************
014000*    WS-TITLE-TABLE - THE IN-MEMORY POPULARITY CATALOGUE.  BUILT  *
014100*    BY STEP 1, SORTED DESCENDING BY MEMBER COUNT, RANKED, THEN   *
014200*    REUSED READ-ONLY BY STEP 2 FOR OPPONENT SELECTION.           *
014300******************************************************************
014400 01  WS-TITLE-TABLE.
014500     05  WS-TTL-ENTRY OCCURS 6000 TIMES INDEXED BY TTL-IDX.
014600         10  WS-TTL-ID               PIC 9(08).
014700         10  WS-TTL-NAME             PIC X(40).
014800         10  WS-TTL-MEMBERS          PIC 9(09).
014900         10  WS-TTL-RANK             PIC 9(05).
015000
015100 01  WS-SORT-TEMP-ENTRY.
015200     05  WS-TEMP-ID                  PIC 9(08).
015300     05  WS-TEMP-NAME                PIC X(40).
015400     05  WS-TEMP-MEMBERS             PIC 9(09).
015500     05  WS-TEMP-RANK                PIC 9(05).
015510
015520******************************************************************
015530*    TITLE-RAW-LINE / TITLE-RECORD - THE COPYBOOK'S OWN CLEANED   *
015540*    WORKING SCRATCH RECORD, BUILT BY 310-PARSE-TITLE-LINE.       *
015550******************************************************************
015560     COPY TTLREC.
015570
015580 01  WS-TITLE-PARSE-FIELDS.
015590     05  WS-PARSE-ID                 PIC X(08).
015600     05  WS-PARSE-NAME               PIC X(40).
015610     05  WS-PARSE-MEMBERS            PIC X(09).
015620
015700******************************************************************
016600*    WS-DIFFICULTY-TABLE - RANK WINDOW AND GAP PERCENT BY         *
016700*    DIFFICULTY CODE.  SAME VALUE-LIST-REDEFINED-AS-A-TABLE       *
016800*    IDIOM THE OLD INVENTORY-REPORT USED FOR ITS WEEKDAY NAMES.   *
016900******************************************************************
017000 01  WS-DIFFICULTY-VALUES.
017010     05  FILLER PIC X(23) VALUE "EASY      0000100200025".
017020     05  FILLER PIC X(23) VALUE "MEDIUM    0000100400015".
017030     05  FILLER PIC X(23) VALUE "HARD      0003000600010".
017040     05  FILLER PIC X(23) VALUE "EXTREME   0020001000005".
017050     05  FILLER PIC X(23) VALUE "IMPOSSIBLE0050001000000".
017500 01  WS-DIFFICULTY-TABLE REDEFINES WS-DIFFICULTY-VALUES.
017600     05  WS-DIFF-ENTRY OCCURS 5 TIMES INDEXED BY DIFF-IDX.
017700         10  WS-DIFF-CODE            PIC X(10).
017800         10  WS-DIFF-RANK-LOW        PIC 9(05).
017900         10  WS-DIFF-RANK-HIGH       PIC 9(05).
018000         10  WS-DIFF-GAP-PCT         PIC 9(03).
018100
018200******************************************************************
018300*    GAME-CHECK-FILE PARSE WORK AREA - DIFFICULTY CODE, CHOSEN    *
018400*    TITLE ID AND SUBMITTED SCORE, COMMA-DELIMITED ON THE LINE.   *
018500******************************************************************
018600 01  WS-GAME-CHECK-FIELDS.
018700     05  WS-GC-DIFFICULTY-A         PIC X(10).
018800     05  WS-GC-CHOSEN-ID-A          PIC X(08).
018900     05  WS-GC-SCORE-A              PIC X(05).
019000     05  WS-GC-CHOSEN-ID            PIC 9(08).
019100     05  WS-GC-SUBMITTED-SCORE      PIC 9(05).
019200
019300 01  WS-TS-DATE-PART                 PIC 9(08).
019400 01  WS-TS-TIME-PART                 PIC 9(08).
020000
020100******************************************************************
020200*    GAME-REPORT LINES                                           *
020300******************************************************************
020400 01  RPT-TITLE-LINE.
020500     05  FILLER                  PIC X(20) VALUE SPACES.
020600     05  FILLER                  PIC X(35)
020700         VALUE "GUESS-THE-MORE-POPULAR-TITLE RUN".
020800     05  FILLER                  PIC X(25) VALUE SPACES.
020900
021000 01  RPT-DETAIL-LINE.
021100     05  FILLER                  PIC X(01) VALUE SPACES.
021200     05  RPT-DIFFICULTY          PIC X(10).
021300     05  FILLER                  PIC X(02) VALUE SPACES.
021400     05  RPT-CHOSEN-ID           PIC Z(07)9.
021500     05  FILLER                  PIC X(02) VALUE SPACES.
021600     05  RPT-OPPONENT-ID         PIC Z(07)9.
021700     05  FILLER                  PIC X(02) VALUE SPACES.
021800     05  RPT-RESULT              PIC X(16).
021900     05  FILLER                  PIC X(24) VALUE SPACES.
022000
022100 01  RPT-COUNT-LINE.
022200     05  FILLER                  PIC X(01) VALUE SPACES.
022300     05  RPT-COUNT-LABEL         PIC X(24).
022400     05  RPT-COUNT-VALUE         PIC ZZZ,ZZ9.
022500     05  FILLER                  PIC X(46) VALUE SPACES.
022600
022700 01  RPT-TOP-TITLE-LINE.
022800     05  FILLER                  PIC X(01) VALUE SPACES.
022900     05  FILLER                  PIC X(17) VALUE "TOP RANKED TITLE".
023000     05  RPT-TOP-NAME            PIC X(40).
023100     05  FILLER                  PIC X(22) VALUE SPACES.
023200
023300 01  RPT-HIGH-SCORE-LINE.
023400     05  FILLER                  PIC X(01) VALUE SPACES.
023500     05  FILLER                  PIC X(16) VALUE "CURRENT HIGH SCORE".
023600     05  RPT-HIGH-SCORE          PIC ZZZZ9.
023700     05  FILLER                  PIC X(48) VALUE SPACES.
023800*-----------------------------------------------------------------
023900 PROCEDURE                   DIVISION.
024000*-----------------------------------------------------------------
024100 100-RUN-RANK-GAME.
024200     OPEN OUTPUT GAME-REPORT.
024300     WRITE GAME-REPORT-LINE FROM RPT-TITLE-LINE.
024400     MOVE SPACES TO GAME-REPORT-LINE.
024500     WRITE GAME-REPORT-LINE.
024600     PERFORM 200-LOAD-AND-RANK-TITLES
024700         THRU 200-LOAD-AND-RANK-TITLES-EXIT.
024800     PERFORM 200-RUN-COMPARISON-CHECKS
024900         THRU 200-RUN-COMPARISON-CHECKS-EXIT.
025000     CLOSE GAME-REPORT.
025100     STOP RUN.
025200
025300******************************************************************
025400* STEP 1 - LOAD THE POPULARITY CATALOGUE, SORT DESCENDING BY      *
025500* MEMBER COUNT, ASSIGN RANKS, WRITE THE RANKED-TITLE FILE.        *
025600******************************************************************
025700 200-LOAD-AND-RANK-TITLES.
025800     OPEN INPUT  TITLE-FILE
025900     OPEN OUTPUT RANKED-TITLE-FILE.
026000     PERFORM 300-READ-TITLE-LINE
026100         THRU 300-READ-TITLE-LINE-EXIT.
026200     PERFORM 300-LOAD-ONE-TITLE
026300         THRU 300-LOAD-ONE-TITLE-EXIT
026400             UNTIL TITLE-IN-EOF.
026500     CLOSE TITLE-FILE.
026600     PERFORM 300-SORT-TITLE-TABLE
026700         THRU 300-SORT-TITLE-TABLE-EXIT.
026800     PERFORM 300-ASSIGN-RANKS-AND-WRITE
026900         THRU 300-ASSIGN-RANKS-AND-WRITE-EXIT.
027000     CLOSE RANKED-TITLE-FILE.
027100     PERFORM 300-PRINT-LOAD-SUMMARY
027200         THRU 300-PRINT-LOAD-SUMMARY-EXIT.
027300 200-LOAD-AND-RANK-TITLES-EXIT.
027400     EXIT.
027500
027600*-----------------------------------------------------------------
027700 300-READ-TITLE-LINE.
027800     READ TITLE-FILE
027900         AT END      MOVE "Y" TO TITLE-IN-EOF-SW
028000     END-READ.
028100 300-READ-TITLE-LINE-EXIT.
028200     EXIT.
028300
028400*-----------------------------------------------------------------
028500* A COMPLETELY BLANK LINE IS SKIPPED.  A MISSING TITLE ID OR A    *
028600* NON-NUMERIC MEMBER COUNT IS NOT REJECTED - THE FIELD IN         *
028700* QUESTION IS LOADED AS ZERO (SEE TTLREC).                        *
028800*-----------------------------------------------------------------
028900 300-LOAD-ONE-TITLE.
029000     IF FD-TITLE-LINE NOT = SPACES
029100         PERFORM 310-PARSE-TITLE-LINE
029200             THRU 310-PARSE-TITLE-LINE-EXIT
029300         ADD 1 TO WS-TITLE-COUNT
029400         SET TTL-IDX TO WS-TITLE-COUNT
029500         MOVE TTL-ID                 TO WS-TTL-ID (TTL-IDX)
029600         MOVE TTL-NAME               TO WS-TTL-NAME (TTL-IDX)
029700         MOVE TTL-MEMBERS            TO WS-TTL-MEMBERS (TTL-IDX)
029800         MOVE ZERO                   TO WS-TTL-RANK (TTL-IDX)
029900     END-IF.
030000     PERFORM 300-READ-TITLE-LINE
030100         THRU 300-READ-TITLE-LINE-EXIT.
030200 300-LOAD-ONE-TITLE-EXIT.
030300     EXIT.
030400
030500*-----------------------------------------------------------------
030600 310-PARSE-TITLE-LINE.
030700     MOVE FD-TITLE-LINE TO TITLE-RAW-LINE.
030800     MOVE SPACES TO TITLE-RECORD.
030900     UNSTRING TITLE-RAW-LINE DELIMITED BY ","
031000         INTO WS-PARSE-ID, WS-PARSE-NAME, WS-PARSE-MEMBERS
031100     END-UNSTRING.
031200     IF WS-PARSE-ID IS NUMERIC AND WS-PARSE-ID NOT = SPACES
031300         MOVE WS-PARSE-ID TO TTL-ID
031400     ELSE
031500         MOVE ZERO TO TTL-ID
031600     END-IF.
031700     MOVE WS-PARSE-NAME TO TTL-NAME.
031800     IF WS-PARSE-MEMBERS IS NUMERIC AND WS-PARSE-MEMBERS NOT = SPACES
031900         MOVE WS-PARSE-MEMBERS TO TTL-MEMBERS
032000     ELSE
032100         MOVE ZERO TO TTL-MEMBERS
032200     END-IF.
032300 310-PARSE-TITLE-LINE-EXIT.
032400     EXIT.
032500
032600*-----------------------------------------------------------------
032700* STRAIGHT INSERTION SORT, DESCENDING BY MEMBER COUNT.  STABLE -  *
032800* AN ENTRY IS ONLY SHIFTED PAST ONE WITH A STRICTLY SMALLER       *
032900* COUNT, SO TIES KEEP THEIR ORIGINAL INPUT ORDER (TKT 10118).     *
033000*-----------------------------------------------------------------
033100 300-SORT-TITLE-TABLE.
033200     PERFORM 310-INSERT-ONE-ENTRY
033300         THRU 310-INSERT-ONE-ENTRY-EXIT
033400             VARYING WS-SORT-I FROM 2 BY 1
033500                 UNTIL WS-SORT-I > WS-TITLE-COUNT.
033550 300-SORT-TITLE-TABLE-EXIT.
033600     EXIT.
033700
033800 310-INSERT-ONE-ENTRY.
033900     SET TTL-IDX TO WS-SORT-I.
034000     MOVE WS-TTL-ID (TTL-IDX)        TO WS-TEMP-ID.
034100     MOVE WS-TTL-NAME (TTL-IDX)      TO WS-TEMP-NAME.
034200     MOVE WS-TTL-MEMBERS (TTL-IDX)   TO WS-TEMP-MEMBERS.
034300     MOVE WS-SORT-I TO WS-SORT-J.
034400     PERFORM 320-SHIFT-ONE-SLOT
034500         THRU 320-SHIFT-ONE-SLOT-EXIT
034600             UNTIL WS-SORT-J < 2.
034700     SET TTL-IDX TO WS-SORT-J.
034800     MOVE WS-TEMP-ID                 TO WS-TTL-ID (TTL-IDX).
034900     MOVE WS-TEMP-NAME               TO WS-TTL-NAME (TTL-IDX).
035000     MOVE WS-TEMP-MEMBERS            TO WS-TTL-MEMBERS (TTL-IDX).
035100 310-INSERT-ONE-ENTRY-EXIT.
035200     EXIT.
035300
035400 320-SHIFT-ONE-SLOT.
035500     SET TTL-IDX TO WS-SORT-J.
035600     SUBTRACT 1 FROM TTL-IDX GIVING WS-SORT-I.
035700     SET TTL-IDX TO WS-SORT-I.
035800     IF WS-TTL-MEMBERS (TTL-IDX) < WS-TEMP-MEMBERS
035900         SET TTL-IDX TO WS-SORT-J
036000         MOVE WS-TTL-ID (WS-SORT-I)      TO WS-TTL-ID (TTL-IDX)
036100         MOVE WS-TTL-NAME (WS-SORT-I)    TO WS-TTL-NAME (TTL-IDX)
036200         MOVE WS-TTL-MEMBERS (WS-SORT-I) TO WS-TTL-MEMBERS (TTL-IDX)
036300         SUBTRACT 1 FROM WS-SORT-J
036400     ELSE
036500         MOVE 1 TO WS-SORT-J
036600     END-IF.
036700 320-SHIFT-ONE-SLOT-EXIT.
036800     EXIT.
036900
037000*-----------------------------------------------------------------
037100 300-ASSIGN-RANKS-AND-WRITE.
037200     PERFORM 310-ASSIGN-AND-WRITE-ONE
037300         THRU 310-ASSIGN-AND-WRITE-ONE-EXIT
037400             VARYING TTL-IDX FROM 1 BY 1
037500                 UNTIL TTL-IDX > WS-TITLE-COUNT.
037600 300-ASSIGN-RANKS-AND-WRITE-EXIT.
037700     EXIT.
037800
037900 310-ASSIGN-AND-WRITE-ONE.
038000     SET WS-SORT-I TO TTL-IDX.
038100     MOVE WS-SORT-I                  TO WS-TTL-RANK (TTL-IDX).
038200     MOVE WS-TTL-ID (TTL-IDX)        TO RNK-ID.
038300     MOVE WS-TTL-NAME (TTL-IDX)      TO RNK-NAME.
038400     MOVE WS-TTL-MEMBERS (TTL-IDX)   TO RNK-MEMBERS.
038500     MOVE WS-TTL-RANK (TTL-IDX)      TO RNK-RANK.
038600     WRITE RANKED-TITLE-RECORD.
038700 310-ASSIGN-AND-WRITE-ONE-EXIT.
038800     EXIT.
038900
039000*-----------------------------------------------------------------
039100 300-PRINT-LOAD-SUMMARY.
039200     MOVE SPACES TO RPT-COUNT-LINE.
039300     MOVE "TITLES LOADED" TO RPT-COUNT-LABEL.
039400     MOVE WS-TITLE-COUNT TO RPT-COUNT-VALUE.
039500     WRITE GAME-REPORT-LINE FROM RPT-COUNT-LINE.
039600     IF WS-TITLE-COUNT > ZERO
039700         SET TTL-IDX TO 1
039800         MOVE SPACES TO RPT-TOP-TITLE-LINE
039900         MOVE WS-TTL-NAME (TTL-IDX) TO RPT-TOP-NAME
040000         WRITE GAME-REPORT-LINE FROM RPT-TOP-TITLE-LINE
040100     END-IF.
040200     MOVE SPACES TO GAME-REPORT-LINE.
040300     WRITE GAME-REPORT-LINE.
040400 300-PRINT-LOAD-SUMMARY-EXIT.
040500     EXIT.
040600
040700******************************************************************
040800* STEP 2 - REPLAY EACH SUBMITTED COMPARISON GUESS AGAINST THE     *
040900* RANKED TABLE STEP 1 BUILT, GRADE IT, AND KEEP THE HIGH-SCORE    *
041000* LEDGER CURRENT.                                                 *
041100******************************************************************
041200 200-RUN-COMPARISON-CHECKS.
041300     PERFORM 300-SCAN-EXISTING-HIGH-SCORES
041400         THRU 300-SCAN-EXISTING-HIGH-SCORES-EXIT.
041500     OPEN INPUT  GAME-CHECK-FILE.
041600     OPEN EXTEND HIGH-SCORE-FILE.
041700     PERFORM 300-READ-GAME-CHECK-LINE
041800         THRU 300-READ-GAME-CHECK-LINE-EXIT.
041900     PERFORM 300-PROCESS-ONE-GAME-CHECK
042000         THRU 300-PROCESS-ONE-GAME-CHECK-EXIT
042100             UNTIL GAME-IN-EOF.
042200     CLOSE GAME-CHECK-FILE
042300           HIGH-SCORE-FILE.
042400     PERFORM 300-PRINT-GAME-SUMMARY
042500         THRU 300-PRINT-GAME-SUMMARY-EXIT.
042600 200-RUN-COMPARISON-CHECKS-EXIT.
042700     EXIT.
042800
042900*-----------------------------------------------------------------
043000 300-SCAN-EXISTING-HIGH-SCORES.
043100     OPEN INPUT HIGH-SCORE-FILE.
043200     PERFORM 310-READ-HIGH-SCORE-RECORD
043300         THRU 310-READ-HIGH-SCORE-RECORD-EXIT.
043400     PERFORM 310-CHECK-ONE-HIGH-SCORE
043500         THRU 310-CHECK-ONE-HIGH-SCORE-EXIT
043600             UNTIL HISCORE-IN-EOF.
043700     CLOSE HIGH-SCORE-FILE.
043800 300-SCAN-EXISTING-HIGH-SCORES-EXIT.
043900     EXIT.
044000
044100 310-READ-HIGH-SCORE-RECORD.
044200     READ HIGH-SCORE-FILE
044300         AT END      MOVE "Y" TO HISCORE-IN-EOF-SW
044400     END-READ.
044500 310-READ-HIGH-SCORE-RECORD-EXIT.
044600     EXIT.
044700
044800 310-CHECK-ONE-HIGH-SCORE.
044900     IF HS-SCORE > WS-HIGH-SCORE
045000         MOVE HS-SCORE TO WS-HIGH-SCORE
045100     END-IF.
045200     PERFORM 310-READ-HIGH-SCORE-RECORD
045300         THRU 310-READ-HIGH-SCORE-RECORD-EXIT.
045400 310-CHECK-ONE-HIGH-SCORE-EXIT.
045500     EXIT.
045600
045700*-----------------------------------------------------------------
045800 300-READ-GAME-CHECK-LINE.
045900     READ GAME-CHECK-FILE
046000         AT END      MOVE "Y" TO GAME-IN-EOF-SW
046100     END-READ.
046200 300-READ-GAME-CHECK-LINE-EXIT.
046300     EXIT.
046400
046500*-----------------------------------------------------------------
046600 300-PROCESS-ONE-GAME-CHECK.
046700     ADD 1 TO WS-GAME-CHECKS-READ.
046800     PERFORM 310-PARSE-GAME-CHECK-LINE
046900         THRU 310-PARSE-GAME-CHECK-LINE-EXIT.
047000     PERFORM 310-LOOKUP-DIFFICULTY
047100         THRU 310-LOOKUP-DIFFICULTY-EXIT.
047200     PERFORM 310-FIND-CHOSEN-TITLE
047300         THRU 310-FIND-CHOSEN-TITLE-EXIT.
047400     PERFORM 310-FIND-OPPONENT-TITLE
047500         THRU 310-FIND-OPPONENT-TITLE-EXIT.
047600     PERFORM 310-GRADE-AND-REPORT
047700         THRU 310-GRADE-AND-REPORT-EXIT.
047800     IF WS-GC-SUBMITTED-SCORE > ZERO
047900         PERFORM 310-RECORD-SUBMITTED-SCORE
048000             THRU 310-RECORD-SUBMITTED-SCORE-EXIT
048100     END-IF.
048200     PERFORM 300-READ-GAME-CHECK-LINE
048300         THRU 300-READ-GAME-CHECK-LINE-EXIT.
048400 300-PROCESS-ONE-GAME-CHECK-EXIT.
048500     EXIT.
048600
048700*-----------------------------------------------------------------
048800 310-PARSE-GAME-CHECK-LINE.
048900     UNSTRING FD-GAME-CHECK-LINE DELIMITED BY ","
049000         INTO WS-GC-DIFFICULTY-A, WS-GC-CHOSEN-ID-A, WS-GC-SCORE-A
049100     END-UNSTRING.
049200     IF WS-GC-CHOSEN-ID-A IS NUMERIC
049300         MOVE WS-GC-CHOSEN-ID-A TO WS-GC-CHOSEN-ID
049400     ELSE
049500         MOVE ZERO TO WS-GC-CHOSEN-ID
049600     END-IF.
049700     IF WS-GC-SCORE-A IS NUMERIC
049800         MOVE WS-GC-SCORE-A TO WS-GC-SUBMITTED-SCORE
049900     ELSE
050000         MOVE ZERO TO WS-GC-SUBMITTED-SCORE
050100     END-IF.
050200 310-PARSE-GAME-CHECK-LINE-EXIT.
050300     EXIT.
050400
050500*-----------------------------------------------------------------
050600* TKT 8877 - AN UNRECOGNIZED OR BLANK DIFFICULTY CODE DEFAULTS    *
050700* TO MEDIUM (TABLE ENTRY 2) RATHER THAN ABENDING.                 *
050800*-----------------------------------------------------------------
050900 310-LOOKUP-DIFFICULTY.
051000     MOVE 2 TO WS-DIFF-IDX-USED.
051100     SET DIFF-IDX TO 1.
051200     SEARCH WS-DIFF-ENTRY
051300         AT END
051400             NEXT SENTENCE
051500         WHEN WS-DIFF-CODE (DIFF-IDX) = WS-GC-DIFFICULTY-A
051600             SET WS-DIFF-IDX-USED TO DIFF-IDX
051700     END-SEARCH.
051800 310-LOOKUP-DIFFICULTY-EXIT.
051900     EXIT.
052000
052100*-----------------------------------------------------------------
052200 310-FIND-CHOSEN-TITLE.
052300     MOVE ZERO TO WS-CHOSEN-IDX.
052400     SET TTL-IDX TO 1.
052500     SEARCH WS-TTL-ENTRY
052600         AT END
052700             NEXT SENTENCE
052800         WHEN WS-TTL-ID (TTL-IDX) = WS-GC-CHOSEN-ID
052900             SET WS-CHOSEN-IDX TO TTL-IDX
053000     END-SEARCH.
053100 310-FIND-CHOSEN-TITLE-EXIT.
053200     EXIT.
053300
053400*-----------------------------------------------------------------
053500* OPPONENT MUST FALL WITHIN THE DIFFICULTY'S RANK WINDOW, WITHIN  *
053600* THE MEMBER-COUNT GAP OF THE CHOSEN TITLE, AND BE A DIFFERENT    *
053700* TITLE.  FIRST TABLE ENTRY MEETING ALL THREE WINS.               *
053800*-----------------------------------------------------------------
053900 310-FIND-OPPONENT-TITLE.
054000     MOVE "N" TO OPPONENT-FOUND-SW.
054100     MOVE ZERO TO WS-OPPONENT-IDX.
054200     IF WS-CHOSEN-IDX > ZERO
054300         SET DIFF-IDX TO WS-DIFF-IDX-USED
054400         COMPUTE WS-GAP-VALUE =
054500             (WS-TTL-MEMBERS (WS-CHOSEN-IDX) *
054600              WS-DIFF-GAP-PCT (DIFF-IDX)) / 100
054700         COMPUTE WS-LOW-BOUND =
054800             WS-TTL-MEMBERS (WS-CHOSEN-IDX) - WS-GAP-VALUE
054900         COMPUTE WS-HIGH-BOUND =
055000             WS-TTL-MEMBERS (WS-CHOSEN-IDX) + WS-GAP-VALUE
055100         PERFORM 320-SCAN-FOR-OPPONENT
055200             THRU 320-SCAN-FOR-OPPONENT-EXIT
055300                 VARYING TTL-IDX FROM 1 BY 1
055400                     UNTIL TTL-IDX > WS-TITLE-COUNT
055500                        OR OPPONENT-FOUND
055600     END-IF.
055700 310-FIND-OPPONENT-TITLE-EXIT.
055800     EXIT.
055900
056000 320-SCAN-FOR-OPPONENT.
056100     IF TTL-IDX NOT = WS-CHOSEN-IDX
056200         AND WS-TTL-RANK (TTL-IDX) NOT < WS-DIFF-RANK-LOW (DIFF-IDX)
056300         AND WS-TTL-RANK (TTL-IDX) NOT > WS-DIFF-RANK-HIGH (DIFF-IDX)
056400         AND WS-TTL-MEMBERS (TTL-IDX) NOT < WS-LOW-BOUND
056500         AND WS-TTL-MEMBERS (TTL-IDX) NOT > WS-HIGH-BOUND
056550         MOVE "Y" TO OPPONENT-FOUND-SW
056600         SET WS-OPPONENT-IDX TO TTL-IDX
056700     END-IF.
056800 320-SCAN-FOR-OPPONENT-EXIT.
056900     EXIT.
057000
057100*-----------------------------------------------------------------
057200 310-GRADE-AND-REPORT.
057300     MOVE SPACES TO RPT-DETAIL-LINE.
057400     MOVE WS-GC-DIFFICULTY-A TO RPT-DIFFICULTY.
057500     MOVE WS-GC-CHOSEN-ID TO RPT-CHOSEN-ID.
057600     IF NOT OPPONENT-FOUND
057700         MOVE ZERO TO RPT-OPPONENT-ID
057800         MOVE "NO OPPONENT" TO RPT-RESULT
057900         ADD 1 TO WS-NO-OPPONENT-COUNT
058000     ELSE
058100         MOVE WS-TTL-ID (WS-OPPONENT-IDX) TO RPT-OPPONENT-ID
058200         IF WS-TTL-MEMBERS (WS-CHOSEN-IDX)
058300                 NOT < WS-TTL-MEMBERS (WS-OPPONENT-IDX)
058400             MOVE "CORRECT" TO RPT-RESULT
058500             ADD 1 TO WS-CORRECT-COUNT
058600         ELSE
058700             MOVE "INCORRECT" TO RPT-RESULT
058800             ADD 1 TO WS-INCORRECT-COUNT
058900         END-IF
059000     END-IF.
059100     WRITE GAME-REPORT-LINE FROM RPT-DETAIL-LINE.
059200 310-GRADE-AND-REPORT-EXIT.
059300     EXIT.
059400
059500*-----------------------------------------------------------------
059600 310-RECORD-SUBMITTED-SCORE.
059700     ACCEPT WS-TS-DATE-PART FROM DATE YYYYMMDD.
059710     ACCEPT WS-TS-TIME-PART FROM TIME.
059800     MOVE WS-GC-SUBMITTED-SCORE TO HS-SCORE.
059900     STRING WS-TS-DATE-PART      DELIMITED BY SIZE
059910            WS-TS-TIME-PART (1:6) DELIMITED BY SIZE
060200         INTO HS-TIMESTAMP.
060300     WRITE HIGH-SCORE-RECORD.
060400     IF WS-GC-SUBMITTED-SCORE > WS-HIGH-SCORE
060500         MOVE WS-GC-SUBMITTED-SCORE TO WS-HIGH-SCORE
060600     END-IF.
060700 310-RECORD-SUBMITTED-SCORE-EXIT.
060800     EXIT.
060900
061000*-----------------------------------------------------------------
061100 300-PRINT-GAME-SUMMARY.
061200     MOVE SPACES TO GAME-REPORT-LINE.
061300     WRITE GAME-REPORT-LINE.
061400     MOVE SPACES TO RPT-COUNT-LINE.
061500     MOVE "GUESSES READ" TO RPT-COUNT-LABEL.
061600     MOVE WS-GAME-CHECKS-READ TO RPT-COUNT-VALUE.
061700     WRITE GAME-REPORT-LINE FROM RPT-COUNT-LINE.
061800     MOVE SPACES TO RPT-COUNT-LINE.
061900     MOVE "CORRECT" TO RPT-COUNT-LABEL.
062000     MOVE WS-CORRECT-COUNT TO RPT-COUNT-VALUE.
062100     WRITE GAME-REPORT-LINE FROM RPT-COUNT-LINE.
062200     MOVE SPACES TO RPT-COUNT-LINE.
062300     MOVE "INCORRECT" TO RPT-COUNT-LABEL.
062400     MOVE WS-INCORRECT-COUNT TO RPT-COUNT-VALUE.
062500     WRITE GAME-REPORT-LINE FROM RPT-COUNT-LINE.
062600     MOVE SPACES TO RPT-COUNT-LINE.
062700     MOVE "NO OPPONENT FOUND" TO RPT-COUNT-LABEL.
062800     MOVE WS-NO-OPPONENT-COUNT TO RPT-COUNT-VALUE.
062900     WRITE GAME-REPORT-LINE FROM RPT-COUNT-LINE.
063000     MOVE SPACES TO RPT-HIGH-SCORE-LINE.
063100     MOVE WS-HIGH-SCORE TO RPT-HIGH-SCORE.
063200     WRITE GAME-REPORT-LINE FROM RPT-HIGH-SCORE-LINE.
063300 300-PRINT-GAME-SUMMARY-EXIT.
063400     EXIT.
