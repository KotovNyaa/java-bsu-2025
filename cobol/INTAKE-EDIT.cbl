000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 INTAKE-EDIT.
000400 AUTHOR.                     R. Huelskamp.
000500 INSTALLATION.               CONSUMER TRUST SAVINGS - BATCH APPS.
000600 DATE-WRITTEN.               04/22/89.
000700 DATE-COMPILED.
000800 SECURITY.                   COMPANY CONFIDENTIAL - DDA POSTING.
000900*
001000******************************************************************
001100* CALLED SUBPROGRAM - VALIDATES ONE RAW COMMAND REQUEST BEFORE    *
001200* EDIT-RUN WILL LET IT ONTO THE OUTBOX.  RETURNS PASS/FAIL AND A  *
001300* REJECT REASON.  THIS PROGRAM TOUCHES NO FILES OF ITS OWN - ALL  *
001400* FIELDS ARRIVE AND LEAVE THROUGH LK-EDIT-PARMS.                  *
001500******************************************************************
001600* CHANGE LOG                                                      *
001700*-----------------------------------------------------------------*
001800* 04/22/89  RAH  ORIGINAL PROGRAM - PULLED THE FIELD EDITS OUT OF *
001900*                THE OLD ON-LINE ENTRY SCREEN SO EDIT-RUN COULD   *
002000*                RUN THE SAME CHECKS IN BATCH (TKT 4471).         *
002100* 11/03/90  RAH  ADDED THE SAME-ACCOUNT TRANSFER CHECK - A        *
002200*                MISKEYED TRANSFER HAD POSTED TO ITSELF (TKT      *
002300*                5528).                                           *
002400* 03/25/94  TJO  ADDED IDEMPOTENCY-KEY-REQUIRED AND ACCOUNT-ID-   *
002500*                REQUIRED CHECKS WITH THE OUTBOX REDESIGN.        *
002600* 02/11/98  TJO  Y2K REMEDIATION - NO DATE ARITHMETIC IN THIS     *
002700*                PROGRAM.  NO CODE CHANGE REQUIRED.               *
002800* 01/06/99  TJO  Y2K SIGN-OFF - REGRESSION DECK CLEAN.            *
002900* 05/02/02  MDC  ADDED IE-EDIT-PARMS-X, -AMOUNT-VIEW AND          *
003000*                -ACTION-VIEW REDEFINES FOR THE NEW DUMP UTILITY. *
003100******************************************************************
003200 ENVIRONMENT                 DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION               SECTION.
003500 SOURCE-COMPUTER.            NCR-TOWER-32.
003600 OBJECT-COMPUTER.            NCR-TOWER-32.
003700 SPECIAL-NAMES.
003800     C01                     IS TOP-OF-FORM
003900     CLASS ACTION-CODE-CLASS IS "D" THRU "W"
004000     UPSI-0                  ON STATUS IS RERUN-FROM-CHECKPOINT
004100                             OFF STATUS IS NORMAL-START.
004200*-----------------------------------------------------------------
004300 DATA                        DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE             SECTION.
004600*-----------------------------------------------------------------
004700 01  WS-VALIDATION-COUNTERS.
004800     05  FILLER                  PIC X(04).
004910 77  WS-CALLS-THIS-RUN           PIC S9(07) COMP VALUE ZERO.
004920 77  WS-CALLS-REJECTED           PIC S9(07) COMP VALUE ZERO.
005000*-----------------------------------------------------------------
005100 LINKAGE                     SECTION.
005200*-----------------------------------------------------------------
005300******************************************************************
005400*    LK-EDIT-PARMS - ONE RAW COMMAND REQUEST IN, PASS/FAIL AND    *
005500*    REASON OUT.  LAYOUT MIRRORS CMDREC PLUS THE EDIT RESULT.     *
005600******************************************************************
005700 01  LK-EDIT-PARMS.
005800     05  LK-CMD-IDEMP-KEY        PIC 9(10).
005900     05  LK-CMD-TRAN-ID          PIC 9(10).
006000     05  LK-CMD-ACTION           PIC X(02).
006100     05  LK-CMD-ACCT-ID          PIC 9(08).
006200     05  LK-CMD-TARGET-ACCT-ID   PIC 9(08).
006300     05  LK-CMD-AMOUNT           PIC S9(11)V99.
006400     05  LK-CMD-TIMESTAMP        PIC 9(14).
006500     05  LK-VALID-SW             PIC X(01).
006600         88  LK-REQUEST-VALID          VALUE "Y".
006700         88  LK-REQUEST-INVALID        VALUE "N".
006800     05  LK-REJECT-REASON        PIC X(40).
006900     05  FILLER                  PIC X(01).
007000
007100 01  LK-EDIT-PARMS-X REDEFINES LK-EDIT-PARMS.
007200     05  FILLER                  PIC X(51).
007300     05  LK-CMD-TIMESTAMP-X.
007400         10  LK-TS-YYYY          PIC 9(04).
007500         10  LK-TS-MM            PIC 9(02).
007600         10  LK-TS-DD            PIC 9(02).
007700         10  LK-TS-HH            PIC 9(02).
007800         10  LK-TS-MI            PIC 9(02).
007900         10  LK-TS-SS            PIC 9(02).
008000     05  FILLER                  PIC X(42).
008100
008200 01  LK-EDIT-PARMS-AMOUNT-VIEW REDEFINES LK-EDIT-PARMS.
008300     05  FILLER                  PIC X(38).
008400     05  LK-AMT-WHOLE            PIC S9(11).
008500     05  LK-AMT-CENTS            PIC 9(02).
008600     05  FILLER                  PIC X(56).
008700
008800 01  LK-EDIT-PARMS-ACTION-VIEW REDEFINES LK-EDIT-PARMS.
008900     05  FILLER                  PIC X(20).
009000     05  LK-ACTION-CODE          PIC X(02).
009100     05  FILLER                  PIC X(85).
009200*-----------------------------------------------------------------
009300 PROCEDURE                   DIVISION USING LK-EDIT-PARMS.
009400*-----------------------------------------------------------------
009500 100-EDIT-COMMAND.
009600     ADD 1 TO WS-CALLS-THIS-RUN.
009700     MOVE "Y" TO LK-VALID-SW.
009800     MOVE SPACES TO LK-REJECT-REASON.
009900     PERFORM 200-CHECK-REQUIRED-FIELDS
010000         THRU 200-CHECK-REQUIRED-FIELDS-EXIT.
010100     IF LK-REQUEST-VALID
010200         PERFORM 200-CHECK-AMOUNT-RULE
010300             THRU 200-CHECK-AMOUNT-RULE-EXIT
010400     END-IF.
010500     IF LK-REQUEST-VALID
010600         PERFORM 200-CHECK-TRANSFER-RULE
010700             THRU 200-CHECK-TRANSFER-RULE-EXIT
010800     END-IF.
010850     IF NOT LK-REQUEST-VALID
010860         ADD 1 TO WS-CALLS-REJECTED
010870     END-IF.
010900     EXIT    PROGRAM.
011000
011100*-----------------------------------------------------------------
011200* IDEMPOTENCY KEY AND SOURCE ACCOUNT ID MUST BE PRESENT (NON-     *
011300* ZERO) ON EVERY REQUEST, REGARDLESS OF ACTION CODE.              *
011400*-----------------------------------------------------------------
011500 200-CHECK-REQUIRED-FIELDS.
011600     IF LK-CMD-IDEMP-KEY = ZERO
011700         MOVE "N" TO LK-VALID-SW
011800         MOVE "IDEMPOTENCY KEY REQUIRED" TO LK-REJECT-REASON
011900     ELSE
012000     IF LK-CMD-ACCT-ID = ZERO
012100         MOVE "N" TO LK-VALID-SW
012200         MOVE "ACCOUNT ID REQUIRED" TO LK-REJECT-REASON
012300     END-IF
012400     END-IF.
012500 200-CHECK-REQUIRED-FIELDS-EXIT.
012600     EXIT.
012700
012800*-----------------------------------------------------------------
012900* DEPOSIT, WITHDRAW AND TRANSFER REQUESTS MUST CARRY A POSITIVE   *
013000* AMOUNT.  FREEZE/UNFREEZE/CLOSE CARRY ZERO AND ARE NOT CHECKED.  *
013100*-----------------------------------------------------------------
013200 200-CHECK-AMOUNT-RULE.
013300     IF LK-CMD-ACTION = "DP" OR "WD" OR "TR"
013400         IF LK-CMD-AMOUNT NOT > ZERO
013500             MOVE "N" TO LK-VALID-SW
013600             MOVE "AMOUNT MUST BE POSITIVE" TO LK-REJECT-REASON
013700         END-IF
013800     END-IF.
013900 200-CHECK-AMOUNT-RULE-EXIT.
014000     EXIT.
014100
014200*-----------------------------------------------------------------
014300* TKT 5528 - A TRANSFER MAY NOT NAME THE SAME ACCOUNT TWICE.      *
014400*-----------------------------------------------------------------
014500 200-CHECK-TRANSFER-RULE.
014600     IF LK-CMD-ACTION = "TR"
014700         IF LK-CMD-ACCT-ID = LK-CMD-TARGET-ACCT-ID
014800             MOVE "N" TO LK-VALID-SW
014900             MOVE "SAME ACCOUNT" TO LK-REJECT-REASON
015000         END-IF
015100     END-IF.
015200 200-CHECK-TRANSFER-RULE-EXIT.
015300     EXIT.
