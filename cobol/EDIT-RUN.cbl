000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 EDIT-RUN.
000400 AUTHOR.                     R. Huelskamp.
000500 INSTALLATION.               CONSUMER TRUST SAVINGS - BATCH APPS.
000600 DATE-WRITTEN.               04/22/89.
000700 DATE-COMPILED.
000800 SECURITY.                   COMPANY CONFIDENTIAL - DDA POSTING.
000900*
001000******************************************************************
001100* THIS PROGRAM REPLACED THE OLD ON-LINE COMMAND-ENTRY SCREEN.     *
001200* IT DRAINS THE RAW-REQUEST FILE (COMMAND REQUESTS AS KEYED OR    *
001300* WIRED IN DURING THE DAY), CALLS INTAKE-EDIT ONCE PER REQUEST,   *
001400* AND EITHER QUEUES THE REQUEST TO THE OUTBOX FOR TRAN-POST OR    *
001500* LOGS IT REJECTED ON THE EDIT-REPORT.  NOTHING IS EVER QUEUED    *
001600* THAT INTAKE-EDIT HAS NOT PASSED.                                *
001700******************************************************************
001800* CHANGE LOG                                                      *
001900*-----------------------------------------------------------------*
002000* 04/22/89  RAH  ORIGINAL PROGRAM - REPLACES INVENTORY-UPDATE     *
002100*                STYLE SCREEN ENTRY WITH A BATCH RUN AGAINST THE  *
002200*                WIRE-ROOM'S RAW-REQUEST FILE (TKT 4471).         *
002300* 11/03/90  RAH  NOW CALLS INTAKE-EDIT FOR THE SAME-ACCOUNT-      *
002400*                TRANSFER CHECK (TKT 5528).                       *
002500* 03/25/94  TJO  ADDED EDIT-REPORT REJECT DETAIL LINES - REJECTED *
002600*                REQUESTS WERE VANISHING WITH NO TRACE (TKT 7723).*
002700* 02/11/98  TJO  Y2K REMEDIATION - LK-CMD-TIMESTAMP ALREADY 4-    *
002800*                DIGIT YEAR.  REVIEWED, NO CODE CHANGE REQUIRED.  *
002900* 01/06/99  TJO  Y2K SIGN-OFF - REGRESSION DECK CLEAN.            *
003000* 05/02/02  MDC  RAISED OUTBOX RECORD COUNT WARNING THRESHOLD -   *
003100*                SEE 300-PRINT-TOTALS.                            *
003200******************************************************************
003300 ENVIRONMENT                 DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION               SECTION.
003600 SOURCE-COMPUTER.            NCR-TOWER-32.
003700 OBJECT-COMPUTER.            NCR-TOWER-32.
003800 SPECIAL-NAMES.
003900     C01                     IS TOP-OF-FORM
004000     CLASS ACTION-CODE-CLASS IS "D" THRU "W"
004100     UPSI-0                  ON STATUS IS RERUN-FROM-CHECKPOINT
004200                             OFF STATUS IS NORMAL-START.
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT                SECTION.
004500 FILE-CONTROL.
004600     SELECT  RAW-REQUEST-FILE
004700             ASSIGN TO REQIN
004800             ORGANIZATION IS SEQUENTIAL
004900             FILE STATUS IS REQ-IN-STAT.
005000
005100     SELECT  OUTBOX-FILE
005200             ASSIGN TO OUTBOX
005300             ORGANIZATION IS SEQUENTIAL
005400             FILE STATUS IS OUTBOX-STAT.
005500
005600     SELECT  EDIT-REPORT
005700             ASSIGN TO EDITRPT
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900******************************************************************
006000 DATA                        DIVISION.
006100*-----------------------------------------------------------------
006200 FILE                        SECTION.
006300 FD  RAW-REQUEST-FILE
006400     RECORD CONTAINS 66 CHARACTERS.
006500     COPY CMDREC.
006600
006700 FD  OUTBOX-FILE
006800     RECORD CONTAINS 66 CHARACTERS.
006900 01  OUTBOX-RECORD.
007000     05  OBX-IDEMP-KEY               PIC 9(10).
007100     05  OBX-TRAN-ID                 PIC 9(10).
007200     05  OBX-ACTION                  PIC X(02).
007300     05  OBX-ACCT-ID                 PIC 9(08).
007400     05  OBX-TARGET-ACCT-ID          PIC 9(08).
007500     05  OBX-AMOUNT                  PIC S9(11)V99.
007600     05  OBX-TIMESTAMP               PIC 9(14).
007700     05  FILLER                      PIC X(01).
007800
007900 FD  EDIT-REPORT
008000     RECORD CONTAINS 80 CHARACTERS.
008100 01  EDIT-REPORT-LINE                PIC X(80).
008200*-----------------------------------------------------------------
008300 WORKING-STORAGE             SECTION.
008400*-----------------------------------------------------------------
008500 01  FILE-STATUS-FIELDS.
008600     05  REQ-IN-STAT             PIC X(02).
008700     05  OUTBOX-STAT             PIC X(02).
008800
008900 01  SWITCHES-AND-COUNTERS.
009000     05  REQUEST-EOF-SW          PIC X(01) VALUE "N".
009100         88  REQUEST-EOF                   VALUE "Y".
009200     05  WS-REQUESTS-READ        PIC S9(07) COMP VALUE ZERO.
009300     05  WS-REQUESTS-QUEUED      PIC S9(07) COMP VALUE ZERO.
009400     05  WS-REQUESTS-REJECTED    PIC S9(07) COMP VALUE ZERO.
009600
009610 77  WS-LINE-CNT                 PIC S9(03) COMP VALUE ZERO.
009620 77  WS-PAGE-CNT                 PIC S9(03) COMP VALUE ZERO.
009700******************************************************************
009800*    LK-EDIT-PARMS - PASSED TO INTAKE-EDIT BY REFERENCE.  SAME    *
009900*    LAYOUT AS THE COPYBOOK CARRIED IN INTAKE-EDIT ITSELF.        *
010000******************************************************************
010100 01  LK-EDIT-PARMS.
010200     05  LK-CMD-IDEMP-KEY        PIC 9(10).
010300     05  LK-CMD-TRAN-ID          PIC 9(10).
010400     05  LK-CMD-ACTION           PIC X(02).
010500     05  LK-CMD-ACCT-ID          PIC 9(08).
010600     05  LK-CMD-TARGET-ACCT-ID   PIC 9(08).
010700     05  LK-CMD-AMOUNT           PIC S9(11)V99.
010800     05  LK-CMD-TIMESTAMP        PIC 9(14).
010900     05  LK-VALID-SW             PIC X(01).
011000         88  LK-REQUEST-VALID          VALUE "Y".
011100         88  LK-REQUEST-INVALID        VALUE "N".
011200     05  LK-REJECT-REASON        PIC X(40).
011300     05  FILLER                  PIC X(01).
011400
011500 01  LK-EDIT-PARMS-X REDEFINES LK-EDIT-PARMS.
011600     05  FILLER                  PIC X(51).
011700     05  LK-CMD-TIMESTAMP-X.
011800         10  LK-TS-YYYY          PIC 9(04).
011900         10  LK-TS-MM            PIC 9(02).
012000         10  LK-TS-DD            PIC 9(02).
012100         10  LK-TS-HH            PIC 9(02).
012200         10  LK-TS-MI            PIC 9(02).
012300         10  LK-TS-SS            PIC 9(02).
012400     05  FILLER                  PIC X(42).
012500
012600 01  LK-EDIT-PARMS-ACTION-VIEW REDEFINES LK-EDIT-PARMS.
012700     05  FILLER                  PIC X(20).
012800     05  LK-ACTION-CODE          PIC X(02).
012900     05  FILLER                  PIC X(85).
013000
013100******************************************************************
013200*    EDIT-REPORT LINES                                            *
013300******************************************************************
013400 01  RPT-TITLE-LINE.
013500     05  FILLER                  PIC X(25) VALUE SPACES.
013600     05  FILLER                  PIC X(30)
013700         VALUE "INTAKE EDIT RUN".
013800     05  FILLER                  PIC X(25) VALUE SPACES.
013900
014000 01  RPT-DETAIL-LINE.
014100     05  FILLER                  PIC X(01) VALUE SPACES.
014200     05  RPT-TRAN-ID             PIC Z(09)9.
014300     05  FILLER                  PIC X(03) VALUE SPACES.
014400     05  RPT-REASON              PIC X(40).
014500     05  FILLER                  PIC X(27) VALUE SPACES.
014600
014700 01  RPT-COUNT-LINE.
014800     05  FILLER                  PIC X(01) VALUE SPACES.
014900     05  RPT-COUNT-LABEL         PIC X(24).
015000     05  RPT-COUNT-VALUE         PIC ZZZ,ZZ9.
015100     05  FILLER                  PIC X(46) VALUE SPACES.
015200*-----------------------------------------------------------------
015300 PROCEDURE                   DIVISION.
015400*-----------------------------------------------------------------
015500 100-RUN-INTAKE-EDIT.
015600     PERFORM 200-INITIATE-EDIT-RUN
015700         THRU 200-INITIATE-EDIT-RUN-EXIT.
015800     PERFORM 200-PROCEED-EDIT-RUN
015900         THRU 200-PROCEED-EDIT-RUN-EXIT
016000             UNTIL REQUEST-EOF.
016100     PERFORM 200-TERMINATE-EDIT-RUN
016200         THRU 200-TERMINATE-EDIT-RUN-EXIT.
016300     STOP RUN.
016400
016500 200-INITIATE-EDIT-RUN.
016600     OPEN INPUT  RAW-REQUEST-FILE
016700     OPEN OUTPUT OUTBOX-FILE
016800     OPEN OUTPUT EDIT-REPORT.
016900     ADD 1 TO WS-PAGE-CNT.
016950     WRITE EDIT-REPORT-LINE FROM RPT-TITLE-LINE
016960         AFTER ADVANCING TOP-OF-FORM.
017000     MOVE SPACES TO EDIT-REPORT-LINE.
017100     WRITE EDIT-REPORT-LINE.
017200     PERFORM 300-READ-RAW-REQUEST
017300         THRU 300-READ-RAW-REQUEST-EXIT.
017400 200-INITIATE-EDIT-RUN-EXIT.
017500     EXIT.
017600
017700 200-PROCEED-EDIT-RUN.
017800     ADD 1 TO WS-REQUESTS-READ.
017900     PERFORM 300-BUILD-EDIT-PARMS
018000         THRU 300-BUILD-EDIT-PARMS-EXIT.
018100     CALL "INTAKE-EDIT" USING LK-EDIT-PARMS.
018200     IF LK-REQUEST-VALID
018300         PERFORM 300-QUEUE-TO-OUTBOX
018400             THRU 300-QUEUE-TO-OUTBOX-EXIT
018500     ELSE
018600         PERFORM 300-LOG-REJECTED-REQUEST
018700             THRU 300-LOG-REJECTED-REQUEST-EXIT
018800     END-IF.
018900     PERFORM 300-READ-RAW-REQUEST
019000         THRU 300-READ-RAW-REQUEST-EXIT.
019100 200-PROCEED-EDIT-RUN-EXIT.
019200     EXIT.
019300
019400 200-TERMINATE-EDIT-RUN.
019500     PERFORM 300-PRINT-TOTALS
019600         THRU 300-PRINT-TOTALS-EXIT.
019700     CLOSE RAW-REQUEST-FILE
019800           OUTBOX-FILE
019900           EDIT-REPORT.
020000 200-TERMINATE-EDIT-RUN-EXIT.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400 300-READ-RAW-REQUEST.
020500     READ RAW-REQUEST-FILE
020600         AT END      MOVE "Y" TO REQUEST-EOF-SW
020700     END-READ.
020800 300-READ-RAW-REQUEST-EXIT.
020900     EXIT.
021000
021100*-----------------------------------------------------------------
021200 300-BUILD-EDIT-PARMS.
021300     MOVE CMD-IDEMP-KEY          TO LK-CMD-IDEMP-KEY.
021400     MOVE CMD-TRAN-ID            TO LK-CMD-TRAN-ID.
021500     MOVE CMD-ACTION             TO LK-CMD-ACTION.
021600     MOVE CMD-ACCT-ID            TO LK-CMD-ACCT-ID.
021700     MOVE CMD-TARGET-ACCT-ID     TO LK-CMD-TARGET-ACCT-ID.
021800     MOVE CMD-AMOUNT             TO LK-CMD-AMOUNT.
021900     MOVE CMD-TIMESTAMP          TO LK-CMD-TIMESTAMP.
022000 300-BUILD-EDIT-PARMS-EXIT.
022100     EXIT.
022200
022300*-----------------------------------------------------------------
022400 300-QUEUE-TO-OUTBOX.
022500     MOVE LK-CMD-IDEMP-KEY       TO OBX-IDEMP-KEY.
022600     MOVE LK-CMD-TRAN-ID         TO OBX-TRAN-ID.
022700     MOVE LK-CMD-ACTION          TO OBX-ACTION.
022800     MOVE LK-CMD-ACCT-ID         TO OBX-ACCT-ID.
022900     MOVE LK-CMD-TARGET-ACCT-ID  TO OBX-TARGET-ACCT-ID.
023000     MOVE LK-CMD-AMOUNT          TO OBX-AMOUNT.
023100     MOVE LK-CMD-TIMESTAMP       TO OBX-TIMESTAMP.
023200     WRITE OUTBOX-RECORD.
023300     ADD 1 TO WS-REQUESTS-QUEUED.
023400 300-QUEUE-TO-OUTBOX-EXIT.
023500     EXIT.
023600
023700*-----------------------------------------------------------------
023800 300-LOG-REJECTED-REQUEST.
023900     MOVE SPACES TO RPT-DETAIL-LINE.
024000     MOVE LK-CMD-TRAN-ID         TO RPT-TRAN-ID.
024100     MOVE LK-REJECT-REASON       TO RPT-REASON.
024200     WRITE EDIT-REPORT-LINE FROM RPT-DETAIL-LINE.
024300     ADD 1 TO WS-LINE-CNT.
024400     ADD 1 TO WS-REQUESTS-REJECTED.
024500 300-LOG-REJECTED-REQUEST-EXIT.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900* TKT 11204 - WARN IF THE RUN QUEUED AN UNUSUALLY LARGE NUMBER    *
025000* OF REQUESTS SO OPERATIONS CAN CHECK THE OUTBOX BEFORE TRAN-POST *
025100* RUNS - RAISED FROM 5000 TO 20000 WHEN VOLUMES GREW (TKT 11204). *
025200*-----------------------------------------------------------------
025300 300-PRINT-TOTALS.
025400     MOVE SPACES TO EDIT-REPORT-LINE.
025500     WRITE EDIT-REPORT-LINE.
025600     MOVE SPACES TO RPT-COUNT-LINE.
025700     MOVE "REQUESTS READ" TO RPT-COUNT-LABEL.
025800     MOVE WS-REQUESTS-READ TO RPT-COUNT-VALUE.
025900     WRITE EDIT-REPORT-LINE FROM RPT-COUNT-LINE.
026000     MOVE SPACES TO RPT-COUNT-LINE.
026100     MOVE "QUEUED TO OUTBOX" TO RPT-COUNT-LABEL.
026200     MOVE WS-REQUESTS-QUEUED TO RPT-COUNT-VALUE.
026300     WRITE EDIT-REPORT-LINE FROM RPT-COUNT-LINE.
026400     MOVE SPACES TO RPT-COUNT-LINE.
026500     MOVE "REJECTED" TO RPT-COUNT-LABEL.
026600     MOVE WS-REQUESTS-REJECTED TO RPT-COUNT-VALUE.
026700     WRITE EDIT-REPORT-LINE FROM RPT-COUNT-LINE.
026800     IF WS-REQUESTS-QUEUED > 20000
026900         MOVE SPACES TO EDIT-REPORT-LINE
027000         WRITE EDIT-REPORT-LINE
027100         MOVE "** OPERATIONS - VERIFY OUTBOX VOLUME **"
027200             TO EDIT-REPORT-LINE
027300         WRITE EDIT-REPORT-LINE
027400     END-IF.
027500 300-PRINT-TOTALS-EXIT.
027600     EXIT.
