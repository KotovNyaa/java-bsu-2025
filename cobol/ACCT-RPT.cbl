000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 ACCT-RPT.
000400 AUTHOR.                     D. Aldercott.
000500 INSTALLATION.               CONSUMER TRUST SAVINGS - BATCH APPS.
000600 DATE-WRITTEN.               09/09/89.
000700 DATE-COMPILED.
000800 SECURITY.                   COMPANY CONFIDENTIAL - DDA POSTING.
000900*
001000******************************************************************
001100* PRINTS ONE LINE PER ACCOUNT FROM THE (POST-RUN) ACCOUNT MASTER  *
001200* - ACCOUNT NUMBER, BALANCE, STATUS WORD - WITH A GRAND TOTAL     *
001300* LINE OF ACCOUNT COUNT AND SUM OF BALANCES.  RUN AS THE STEP     *
001400* RIGHT AFTER TRAN-POST, READING THE MASTER TRAN-POST JUST WROTE. *
001500******************************************************************
001600* CHANGE LOG                                                      *
001700*-----------------------------------------------------------------*
001800* 09/09/89  DWA  ORIGINAL PROGRAM - BRANCH OPERATIONS WANTED A    *
001900*                DAILY PRINTED ACCOUNT LISTING AFTER THE POSTING  *
002000*                RUN (TKT 4622).                                  *
002100* 02/14/91  DWA  SPELLED OUT THE STATUS WORD (ACTIVE/FROZEN/      *
002200*                CLOSED) - BRANCHES COMPLAINED THE RAW CODE WAS   *
002300*                CONFUSING TELLERS (TKT 5901).                    *
002400* 03/25/94  TJO  ADDED PAGE-SKIP AND RUNNING PAGE NUMBER - REPORT *
002500*                HAD GROWN PAST ONE BOX OF PAPER (TKT 7801).      *
002600* 02/11/98  TJO  Y2K REMEDIATION - REPORT DATE ALREADY FORMATTED  *
002700*                FROM A 4-DIGIT YEAR (ACCEPT ... FROM DATE        *
002800*                YYYYMMDD).  NO CODE CHANGE REQUIRED.             *
002900* 01/06/99  TJO  Y2K SIGN-OFF - REGRESSION DECK CLEAN.            *
003000* 05/02/02  MDC  ADDED WS-ACCOUNT-RECORD-X REDEFINES FOR THE      *
003100*                NEW BALANCE-AUDIT DUMP UTILITY.                  *
003200******************************************************************
003300 ENVIRONMENT                 DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION               SECTION.
003600 SOURCE-COMPUTER.            NCR-TOWER-32.
003700 OBJECT-COMPUTER.            NCR-TOWER-32.
003800 SPECIAL-NAMES.
003900     C01                     IS TOP-OF-FORM
004000     CLASS ACTION-CODE-CLASS IS "D" THRU "W"
004100     UPSI-0                  ON STATUS IS RERUN-FROM-CHECKPOINT
004200                             OFF STATUS IS NORMAL-START.
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT                SECTION.
004500 FILE-CONTROL.
004600     SELECT  ACCOUNT-MASTER-IN
004700             ASSIGN TO ACCTIN
004800             ORGANIZATION IS SEQUENTIAL
004900             FILE STATUS IS ACCT-IN-STAT.
005000
005100     SELECT  ACCOUNT-REPORT
005200             ASSIGN TO ACCTRPT
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400******************************************************************
005500 DATA                        DIVISION.
005600*-----------------------------------------------------------------
005700 FILE                        SECTION.
005800 FD  ACCOUNT-MASTER-IN
005900     RECORD CONTAINS 22 CHARACTERS.
006000     COPY ACCTREC.
006100
006200 FD  ACCOUNT-REPORT
006300     RECORD CONTAINS 80 CHARACTERS.
006400 01  ACCOUNT-REPORT-LINE         PIC X(80).
006500*-----------------------------------------------------------------
006600 WORKING-STORAGE             SECTION.
006700*-----------------------------------------------------------------
006800 01  FILE-STATUS-FIELDS.
006900     05  ACCT-IN-STAT            PIC X(02).
007000
007100 01  SWITCHES-AND-COUNTERS.
007200     05  ACCT-IN-EOF-SW          PIC X(01) VALUE "N".
007300         88  ACCT-IN-EOF                   VALUE "Y".
007400     05  WS-ACCT-COUNT           PIC S9(07) COMP VALUE ZERO.
007800
007810 77  WS-LINE-CNT                 PIC S9(03) COMP VALUE ZERO.
007820 77  WS-PAGE-CNT                 PIC S9(03) COMP VALUE ZERO.
007830 77  WS-LINES-PER-PAGE           PIC S9(03) COMP VALUE +55.
007900 01  WS-TOTAL-BALANCE            PIC S9(13)V99 VALUE ZERO.
008000
008100******************************************************************
008200*    WS-ACCOUNT-RECORD-X - WORKING COPY OF THE CURRENT MASTER     *
008300*    RECORD WITH A BROKEN-OUT BALANCE VIEW FOR THE AUDIT DUMP.    *
008400******************************************************************
008500 01  WS-ACCOUNT-RECORD.
008600     05  WS-ACCT-ID              PIC 9(08).
008700     05  WS-ACCT-BALANCE         PIC S9(11)V99.
008800     05  WS-ACCT-STATUS          PIC X(01).
008900         88  WS-ACCT-ACTIVE            VALUE "A".
009000         88  WS-ACCT-FROZEN            VALUE "F".
009100         88  WS-ACCT-CLOSED            VALUE "C".
009200 01  WS-ACCOUNT-RECORD-X REDEFINES WS-ACCOUNT-RECORD.
009300     05  FILLER                  PIC X(08).
009400     05  WS-BAL-WHOLE            PIC S9(11).
009500     05  WS-BAL-CENTS            PIC 9(02).
009600     05  FILLER                  PIC X(01).
009700
009800 01  WS-STATUS-WORD              PIC X(08) VALUE SPACES.
009900
010000 01  WS-CURRENT-DATE.
010100     05  WS-CUR-YYYY             PIC 9(04).
010200     05  WS-CUR-MM               PIC 9(02).
010300     05  WS-CUR-DD               PIC 9(02).
010400
010500******************************************************************
010600*    REPORT LINES                                                 *
010700******************************************************************
010800 01  RPT-TITLE-LINE.
010900     05  FILLER                  PIC X(20) VALUE SPACES.
011000     05  FILLER                  PIC X(30)
011100         VALUE "DAILY ACCOUNT LISTING".
011200     05  FILLER                  PIC X(05) VALUE SPACES.
011300     05  RPT-RUN-DATE.
011400         10  RPT-RUN-YYYY        PIC 9(04).
011500         10  FILLER              PIC X(01) VALUE "/".
011600         10  RPT-RUN-MM          PIC 9(02).
011700         10  FILLER              PIC X(01) VALUE "/".
011800         10  RPT-RUN-DD          PIC 9(02).
011900     05  FILLER                  PIC X(04) VALUE SPACES.
012000     05  FILLER                  PIC X(04) VALUE "PAGE".
012100     05  RPT-PAGE-NO             PIC ZZ9.
012200     05  FILLER                  PIC X(03) VALUE SPACES.
012300
012400 01  RPT-HEADER-LINE.
012500     05  FILLER                  PIC X(01) VALUE SPACES.
012600     05  FILLER                  PIC X(11) VALUE "ACCOUNT NO".
012700     05  FILLER                  PIC X(05) VALUE SPACES.
012800     05  FILLER                  PIC X(16) VALUE "BALANCE".
012900     05  FILLER                  PIC X(06) VALUE "STATUS".
013000     05  FILLER                  PIC X(41) VALUE SPACES.
013100
013200 01  RPT-DETAIL-LINE.
013300     05  FILLER                  PIC X(01) VALUE SPACES.
013400     05  RPT-ACCT-ID             PIC Z(07)9.
013500     05  FILLER                  PIC X(04) VALUE SPACES.
013600     05  RPT-BALANCE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
013700     05  FILLER                  PIC X(04) VALUE SPACES.
013800     05  RPT-STATUS              PIC X(08).
013900     05  FILLER                  PIC X(33) VALUE SPACES.
014000
014100 01  RPT-GRAND-TOTAL-LINE.
014200     05  FILLER                  PIC X(01) VALUE SPACES.
014300     05  FILLER                  PIC X(16) VALUE "ACCOUNTS LISTED".
014400     05  RPT-GT-COUNT            PIC ZZ,ZZ9.
014500     05  FILLER                  PIC X(04) VALUE SPACES.
014600     05  FILLER                  PIC X(16) VALUE "TOTAL BALANCE".
014700     05  RPT-GT-BALANCE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
014800     05  FILLER                  PIC X(20) VALUE SPACES.
014900*-----------------------------------------------------------------
015000 PROCEDURE                   DIVISION.
015100*-----------------------------------------------------------------
015200 100-PRINT-ACCOUNT-REPORT.
015300     PERFORM 200-INITIATE-ACCT-RPT
015400         THRU 200-INITIATE-ACCT-RPT-EXIT.
015500     PERFORM 200-PROCEED-ACCT-RPT
015600         THRU 200-PROCEED-ACCT-RPT-EXIT
015700             UNTIL ACCT-IN-EOF.
015800     PERFORM 200-TERMINATE-ACCT-RPT
015900         THRU 200-TERMINATE-ACCT-RPT-EXIT.
016000     STOP RUN.
016100
016200 200-INITIATE-ACCT-RPT.
016300     OPEN INPUT  ACCOUNT-MASTER-IN
016400     OPEN OUTPUT ACCOUNT-REPORT.
016500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
016600     PERFORM 300-PRINT-PAGE-HEADERS
016700         THRU 300-PRINT-PAGE-HEADERS-EXIT.
016800     PERFORM 300-READ-ACCOUNT-MASTER-IN
016900         THRU 300-READ-ACCOUNT-MASTER-IN-EXIT.
017000 200-INITIATE-ACCT-RPT-EXIT.
017100     EXIT.
017200
017300 200-PROCEED-ACCT-RPT.
017400     IF WS-LINE-CNT NOT < WS-LINES-PER-PAGE
017500         PERFORM 300-PRINT-PAGE-HEADERS
017600             THRU 300-PRINT-PAGE-HEADERS-EXIT
017700     END-IF.
017800     PERFORM 300-BUILD-DETAIL-LINE
017900         THRU 300-BUILD-DETAIL-LINE-EXIT.
018000     PERFORM 300-READ-ACCOUNT-MASTER-IN
018100         THRU 300-READ-ACCOUNT-MASTER-IN-EXIT.
018200 200-PROCEED-ACCT-RPT-EXIT.
018300     EXIT.
018400
018500 200-TERMINATE-ACCT-RPT.
018600     PERFORM 300-PRINT-GRAND-TOTAL
018700         THRU 300-PRINT-GRAND-TOTAL-EXIT.
018800     CLOSE ACCOUNT-MASTER-IN
018900           ACCOUNT-REPORT.
019000 200-TERMINATE-ACCT-RPT-EXIT.
019100     EXIT.
019200
019300*-----------------------------------------------------------------
019400 300-READ-ACCOUNT-MASTER-IN.
019500     READ ACCOUNT-MASTER-IN
019600         AT END      MOVE "Y" TO ACCT-IN-EOF-SW
019700     END-READ.
019800     IF NOT ACCT-IN-EOF
019900         MOVE ACCT-ID            TO WS-ACCT-ID
020000         MOVE ACCT-BALANCE       TO WS-ACCT-BALANCE
020100         MOVE ACCT-STATUS        TO WS-ACCT-STATUS
020200     END-IF.
020300 300-READ-ACCOUNT-MASTER-IN-EXIT.
020400     EXIT.
020500
020600*-----------------------------------------------------------------
020700 300-PRINT-PAGE-HEADERS.
020800     ADD 1 TO WS-PAGE-CNT.
020900     MOVE WS-CUR-YYYY TO RPT-RUN-YYYY.
021000     MOVE WS-CUR-MM   TO RPT-RUN-MM.
021100     MOVE WS-CUR-DD   TO RPT-RUN-DD.
021200     MOVE WS-PAGE-CNT TO RPT-PAGE-NO.
021300     WRITE ACCOUNT-REPORT-LINE FROM RPT-TITLE-LINE
021400         AFTER ADVANCING TOP-OF-FORM.
021500     MOVE SPACES TO ACCOUNT-REPORT-LINE.
021600     WRITE ACCOUNT-REPORT-LINE.
021700     WRITE ACCOUNT-REPORT-LINE FROM RPT-HEADER-LINE.
021800     MOVE SPACES TO ACCOUNT-REPORT-LINE.
021900     WRITE ACCOUNT-REPORT-LINE.
022000     MOVE ZERO TO WS-LINE-CNT.
022100 300-PRINT-PAGE-HEADERS-EXIT.
022200     EXIT.
022300
022400*-----------------------------------------------------------------
022500 300-BUILD-DETAIL-LINE.
022600     EVALUATE TRUE
022700         WHEN WS-ACCT-ACTIVE
022800             MOVE "ACTIVE"   TO WS-STATUS-WORD
022900         WHEN WS-ACCT-FROZEN
023000             MOVE "FROZEN"   TO WS-STATUS-WORD
023100         WHEN WS-ACCT-CLOSED
023200             MOVE "CLOSED"   TO WS-STATUS-WORD
023300         WHEN OTHER
023400             MOVE "UNKNOWN"  TO WS-STATUS-WORD
023500     END-EVALUATE.
023600     MOVE SPACES TO RPT-DETAIL-LINE.
023700     MOVE WS-ACCT-ID         TO RPT-ACCT-ID.
023800     MOVE WS-ACCT-BALANCE    TO RPT-BALANCE.
023900     MOVE WS-STATUS-WORD     TO RPT-STATUS.
024000     WRITE ACCOUNT-REPORT-LINE FROM RPT-DETAIL-LINE.
024100     ADD 1 TO WS-LINE-CNT.
024200     ADD 1 TO WS-ACCT-COUNT.
024300     ADD WS-ACCT-BALANCE TO WS-TOTAL-BALANCE.
024400 300-BUILD-DETAIL-LINE-EXIT.
024500     EXIT.
024600
024700*-----------------------------------------------------------------
024800 300-PRINT-GRAND-TOTAL.
024900     MOVE SPACES TO ACCOUNT-REPORT-LINE.
025000     WRITE ACCOUNT-REPORT-LINE.
025100     MOVE SPACES TO RPT-GRAND-TOTAL-LINE.
025200     MOVE WS-ACCT-COUNT      TO RPT-GT-COUNT.
025300     MOVE WS-TOTAL-BALANCE   TO RPT-GT-BALANCE.
025400     WRITE ACCOUNT-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE.
025500 300-PRINT-GRAND-TOTAL-EXIT.
025600     EXIT.
