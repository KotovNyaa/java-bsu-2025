000100 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000300 PROGRAM-ID.                 TRAN-POST.
000400 AUTHOR.                     R. Huelskamp.
000500 INSTALLATION.               CONSUMER TRUST SAVINGS - BATCH APPS.
000600 DATE-WRITTEN.               02/18/88.
000700 DATE-COMPILED.
000800 SECURITY.                   COMPANY CONFIDENTIAL - DDA POSTING.
000900*
001000******************************************************************
001100* THIS PROGRAM DRAINS THE OUTBOX (PENDING COMMAND) FILE IN        *
001200* ARRIVAL ORDER, CHECKS EACH COMMAND FOR IDEMPOTENCY, APPLIES     *
001300* DEPOSIT/WITHDRAW/TRANSFER/FREEZE/UNFREEZE/CLOSE BUSINESS RULES  *
001400* AGAINST AN IN-MEMORY COPY OF THE ACCOUNT MASTER, AND WRITES     *
001500* FOUR OUTPUTS: THE TRANSACTION JOURNAL, THE REWRITTEN ACCOUNT    *
001600* MASTER, THE PROCESSED-KEYS (IDEMPOTENCY) FILE, AND THE DEAD-    *
001700* LETTER FILE.  CONTROL TOTALS ARE ACCUMULATED AND PRINTED ON     *
001800* THE RUN-REPORT AT END OF JOB.  THIS IS THE NIGHTLY POSTING RUN. *
001900******************************************************************
002000* CHANGE LOG                                                      *
002100*-----------------------------------------------------------------*
002200* 02/18/88  RAH  ORIGINAL PROGRAM - REPLACES THE OLD ON-LINE      *
002300*                POSTING TRANSACTION, WHICH COULD NOT KEEP UP     *
002400*                WITH MONTH-END VOLUMES.                          *
002500* 07/11/88  RAH  ADDED FREEZE/UNFREEZE/CLOSE COMMAND CODES.       *
002600* 04/22/89  RAH  ADDED IDEMPOTENCY KEY CHECK - DUPLICATE WIRE     *
002700*                RETRANSMITS WERE DOUBLE-POSTING (TKT 4471).      *
002800* 03/25/94  TJO  ADDED DEAD-LETTER FILE.  REJECTED COMMANDS WERE  *
002900*                PREVIOUSLY DROPPED WITH NO AUDIT TRAIL (TKT      *
003000*                7723).                                           *
003100* 09/14/93  TJO  WIDENED ACCT-BALANCE TO S9(11)V99 PER DDA        *
003200*                CONVERSION (SEE ACCTREC COPYBOOK).                *
003300* 06/02/95  TJO  RUN-REPORT NOW SHOWS ONE DETAIL LINE PER         *
003400*                REJECT INSTEAD OF JUST A COUNT (TKT 8890).       *
003500* 02/11/98  TJO  Y2K REMEDIATION - CMD-TIMESTAMP AND PK-PROCESSED *
003600*                -TS ALREADY CARRY 4-DIGIT YEARS.  REVIEWED ALL   *
003700*                DATE ARITHMETIC IN THIS PROGRAM - THERE IS NONE. *
003800*                NO CODE CHANGE REQUIRED.                         *
003900* 01/06/99  TJO  Y2K SIGN-OFF - RERAN FULL REGRESSION DECK WITH   *
004000*                CENTURY-ROLLOVER TIMESTAMPS.  NO DEFECTS FOUND.  *
004100* 05/02/02  MDC  RAISED WS-ACCT-TABLE AND WS-PROC-KEY-TABLE       *
004200*                CAPACITY - MASTER FILE HAD GROWN PAST THE OLD    *
004300*                4000-ENTRY LIMIT (TKT 11204).                    *
004400* 04/02/06  MDC  ADDED TRANSFER ATOMICITY COMMENT AFTER AN        *
004500*                ABEND MID-TRANSFER LEFT A DEBIT WITH NO CREDIT   *
004600*                (TKT 13390) - SEE 400-APPLY-TRANSFER.            *
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            NCR-TOWER-32.
005200 OBJECT-COMPUTER.            NCR-TOWER-32.
005300 SPECIAL-NAMES.
005400     C01                     IS TOP-OF-FORM
005500     CLASS ACTION-CODE-CLASS IS "D" THRU "W"
005600     UPSI-0                  ON STATUS IS RERUN-FROM-CHECKPOINT
005700                             OFF STATUS IS NORMAL-START.
005800*-----------------------------------------------------------------
005900 INPUT-OUTPUT                SECTION.
006000 FILE-CONTROL.
006100     SELECT  ACCOUNT-MASTER-IN
006200             ASSIGN TO ACCTIN
006300             ORGANIZATION IS SEQUENTIAL
006400             FILE STATUS IS ACCT-IN-STAT.
006500
006600     SELECT  ACCOUNT-MASTER-OUT
006700             ASSIGN TO ACCTOUT
006800             ORGANIZATION IS SEQUENTIAL
006900             FILE STATUS IS ACCT-OUT-STAT.
007000
007100     SELECT  OUTBOX-FILE
007200             ASSIGN TO OUTBOX
007300             ORGANIZATION IS SEQUENTIAL
007400             FILE STATUS IS OUTBOX-STAT.
007500
007600     SELECT  PROCESSED-KEYS-IN
007700             ASSIGN TO PROCIN
007800             ORGANIZATION IS SEQUENTIAL
007900             FILE STATUS IS PROC-IN-STAT.
008000
008100     SELECT  PROCESSED-KEYS-OUT
008200             ASSIGN TO PROCOUT
008300             ORGANIZATION IS SEQUENTIAL
008400             FILE STATUS IS PROC-OUT-STAT.
008500
008600     SELECT  JOURNAL-FILE
008700             ASSIGN TO JOURNAL
008800             ORGANIZATION IS SEQUENTIAL
008900             FILE STATUS IS JOURNAL-STAT.
009000
009100     SELECT  DLQ-FILE
009200             ASSIGN TO DLQFILE
009300             ORGANIZATION IS SEQUENTIAL
009400             FILE STATUS IS DLQ-STAT.
009500
009600     SELECT  RUN-REPORT
009700             ASSIGN TO RUNRPT
009800             ORGANIZATION IS LINE SEQUENTIAL.
009900******************************************************************
010000 DATA                        DIVISION.
010100*-----------------------------------------------------------------
010200 FILE                        SECTION.
010300 FD  ACCOUNT-MASTER-IN
010400     RECORD CONTAINS 22 CHARACTERS.
010500     COPY ACCTREC.
010600
010700 FD  ACCOUNT-MASTER-OUT
010800     RECORD CONTAINS 22 CHARACTERS.
010900 01  ACCOUNT-MASTER-OUT-REC.
011000     05  AMO-ID                      PIC 9(08).
011100     05  AMO-BALANCE                 PIC S9(11)V99.
011200     05  AMO-STATUS                  PIC X(01).
011300
011400 FD  OUTBOX-FILE
011500     RECORD CONTAINS 66 CHARACTERS.
011600     COPY CMDREC.
011700
011800 FD  PROCESSED-KEYS-IN
011900     RECORD CONTAINS 24 CHARACTERS.
012000 01  PROCESSED-KEY-IN-REC.
012100     05  PKI-IDEMP-KEY               PIC 9(10).
012200     05  PKI-PROCESSED-TS            PIC 9(14).
012300
012400 FD  PROCESSED-KEYS-OUT
012500     RECORD CONTAINS 24 CHARACTERS.
012600     COPY PKYREC.
012700
012800 FD  JOURNAL-FILE
012900     RECORD CONTAINS 67 CHARACTERS.
013000     COPY JRNREC.
013100
013200 FD  DLQ-FILE
013300     RECORD CONTAINS 60 CHARACTERS.
013400     COPY DLQREC.
013500
013600 FD  RUN-REPORT
013700     RECORD CONTAINS 80 CHARACTERS.
013800 01  RUN-REPORT-LINE             PIC X(80).
013900*-----------------------------------------------------------------
014000 WORKING-STORAGE             SECTION.
014100*-----------------------------------------------------------------
014200 01  FILE-STATUS-FIELDS.
014300     05  ACCT-IN-STAT            PIC X(02).
014400     05  ACCT-OUT-STAT           PIC X(02).
014500     05  OUTBOX-STAT             PIC X(02).
014600     05  PROC-IN-STAT            PIC X(02).
014700     05  PROC-OUT-STAT           PIC X(02).
014800     05  JOURNAL-STAT            PIC X(02).
014900     05  DLQ-STAT                PIC X(02).
015000
015100 01  SWITCHES-AND-COUNTERS.
015200     05  OUTBOX-EOF-SW           PIC X(01) VALUE "N".
015300         88  OUTBOX-EOF                    VALUE "Y".
015400     05  ACCT-IN-EOF-SW          PIC X(01) VALUE "N".
015500         88  ACCT-IN-EOF                   VALUE "Y".
015600     05  PROC-IN-EOF-SW          PIC X(01) VALUE "N".
015700         88  PROC-IN-EOF                   VALUE "Y".
015800     05  CMD-DUPLICATE-SW        PIC X(01) VALUE "N".
015900         88  CMD-DUPLICATE                 VALUE "Y".
016000     05  SRC-FOUND-SW            PIC X(01) VALUE "N".
016100         88  SRC-FOUND                     VALUE "Y".
016200     05  TGT-FOUND-SW            PIC X(01) VALUE "N".
016300         88  TGT-FOUND                     VALUE "Y".
016400     05  WS-COMMANDS-READ        PIC S9(07) COMP VALUE ZERO.
016500     05  WS-COMMANDS-APPLIED     PIC S9(07) COMP VALUE ZERO.
016600     05  WS-DUPLICATES-SKIPPED   PIC S9(07) COMP VALUE ZERO.
016700     05  WS-COMMANDS-REJECTED    PIC S9(07) COMP VALUE ZERO.
016800     05  WS-ACCT-COUNT           PIC S9(07) COMP VALUE ZERO.
016900     05  WS-PROC-KEY-COUNT       PIC S9(07) COMP VALUE ZERO.
017000     05  WS-LINE-CNT             PIC S9(03) COMP VALUE ZERO.
017300
017310 77  WS-SRC-IDX                  PIC S9(07) COMP VALUE ZERO.
017320 77  WS-TGT-IDX                  PIC S9(07) COMP VALUE ZERO.
017330 77  WS-PAGE-CNT                 PIC S9(03) COMP VALUE ZERO.
017400 01  ACCUMULATORS.
017500     05  WS-TOTAL-DEPOSITED      PIC S9(13)V99 VALUE ZERO.
017600     05  WS-TOTAL-WITHDRAWN      PIC S9(13)V99 VALUE ZERO.
017700     05  WS-TOTAL-TRANSFERRED    PIC S9(13)V99 VALUE ZERO.
017800
017900 01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
018000
018100******************************************************************
018200*    WS-ACCT-TABLE - IN-MEMORY ACCOUNT MASTER, LOADED ONCE AT     *
018300*    START OF RUN, SEARCHED (NOT SEARCH ALL - MASTER FILE ARRIVES *
018400*    UNORDERED) FOR EVERY OUTBOX COMMAND, REWRITTEN TO            *
018500*    ACCOUNT-MASTER-OUT AT END OF RUN.                            *
018600******************************************************************
018700 01  WS-ACCT-TABLE.
018800     05  WS-ACCT-ENTRY OCCURS 8000 TIMES INDEXED BY ACCT-IDX.
018900         10  WS-ACCT-ID              PIC 9(08).
019000         10  WS-ACCT-BALANCE         PIC S9(11)V99.
019100         10  WS-ACCT-STATUS          PIC X(01).
019200             88  WS-ACCT-ACTIVE            VALUE "A".
019300             88  WS-ACCT-FROZEN            VALUE "F".
019400             88  WS-ACCT-CLOSED            VALUE "C".
019500
019600******************************************************************
019700*    WS-PROC-KEY-TABLE - IN-MEMORY IDEMPOTENCY KEY STORE, SEEDED  *
019800*    FROM PROCESSED-KEYS-IN, GROWN AS COMMANDS ARE APPLIED THIS   *
019900*    RUN SO THAT WITHIN-RUN DUPLICATES ARE ALSO CAUGHT.           *
020000******************************************************************
020100 01  WS-PROC-KEY-TABLE.
020200     05  WS-PROC-KEY-ENTRY OCCURS 20000 TIMES
020300                           INDEXED BY PKEY-IDX.
020400         10  WS-PROC-KEY             PIC 9(10).
020500
020600******************************************************************
020700*    REPORT LINES - RUN-REPORT (CONTROL REPORT)                   *
020800******************************************************************
020900 01  RPT-TITLE-LINE.
021000     05  FILLER                  PIC X(25) VALUE SPACES.
021100     05  FILLER                  PIC X(30)
021200         VALUE "NIGHTLY TRANSACTION POST RUN".
021300     05  FILLER                  PIC X(10) VALUE SPACES.
021400     05  RPT-RUN-DATE.
021500         10  RPT-RUN-YYYY        PIC 9(04).
021600         10  FILLER              PIC X(01) VALUE "/".
021700         10  RPT-RUN-MM          PIC 9(02).
021800         10  FILLER              PIC X(01) VALUE "/".
021900         10  RPT-RUN-DD          PIC 9(02).
022000     05  FILLER                  PIC X(05) VALUE SPACES.
022100
022200 01  RPT-HEADER-LINE.
022300     05  FILLER                  PIC X(01) VALUE SPACES.
022400     05  FILLER                  PIC X(12) VALUE "TRAN ID".
022500     05  FILLER                  PIC X(67) VALUE "REASON".
022600
022700 01  RPT-DETAIL-LINE.
022800     05  FILLER                  PIC X(01) VALUE SPACES.
022900     05  RPT-TRAN-ID             PIC Z(09)9.
023000     05  FILLER                  PIC X(03) VALUE SPACES.
023100     05  RPT-REASON              PIC X(40).
023200     05  FILLER                  PIC X(27) VALUE SPACES.
023300
023400 01  RPT-TOTALS-LINE.
023500     05  FILLER                  PIC X(01) VALUE SPACES.
023600     05  RPT-TOTAL-LABEL         PIC X(24).
023700     05  RPT-TOTAL-VALUE         PIC ZZ,ZZZ,ZZ9.99-.
023800     05  FILLER                  PIC X(41) VALUE SPACES.
023900
024000 01  RPT-COUNT-LINE.
024100     05  FILLER                  PIC X(01) VALUE SPACES.
024200     05  RPT-COUNT-LABEL         PIC X(24).
024300     05  RPT-COUNT-VALUE         PIC ZZZ,ZZ9.
024400     05  FILLER                  PIC X(46) VALUE SPACES.
024500
024600 01  WS-CURRENT-DATE.
024700     05  WS-CUR-YYYY             PIC 9(04).
024800     05  WS-CUR-MM               PIC 9(02).
024900     05  WS-CUR-DD               PIC 9(02).
025000*-----------------------------------------------------------------
025100 PROCEDURE                   DIVISION.
025200*-----------------------------------------------------------------
025300 100-POST-TRANSACTIONS.
025400     PERFORM 200-INITIATE-TRAN-POST
025500         THRU 200-INITIATE-TRAN-POST-EXIT.
025600     PERFORM 200-PROCEED-TRAN-POST
025700         THRU 200-PROCEED-TRAN-POST-EXIT
025800             UNTIL OUTBOX-EOF.
025900     PERFORM 200-TERMINATE-TRAN-POST
026000         THRU 200-TERMINATE-TRAN-POST-EXIT.
026100     STOP RUN.
026200
026300******************************************************************
026400* OPEN FILES, LOAD THE ACCOUNT AND PROCESSED-KEY TABLES, PRIME    *
026500* THE OUTBOX READ, PRINT THE REPORT TITLE.                        *
026600******************************************************************
026700 200-INITIATE-TRAN-POST.
026800     PERFORM 300-OPEN-ALL-FILES
026900         THRU 300-OPEN-ALL-FILES-EXIT.
027000     PERFORM 300-LOAD-ACCOUNT-TABLE
027100         THRU 300-LOAD-ACCOUNT-TABLE-EXIT.
027200     PERFORM 300-LOAD-PROC-KEY-TABLE
027300         THRU 300-LOAD-PROC-KEY-TABLE-EXIT.
027400     PERFORM 300-PRINT-REPORT-TITLE
027500         THRU 300-PRINT-REPORT-TITLE-EXIT.
027600     PERFORM 300-READ-OUTBOX-FILE
027700         THRU 300-READ-OUTBOX-FILE-EXIT.
027800 200-INITIATE-TRAN-POST-EXIT.
027900     EXIT.
028000
028100******************************************************************
028200* FOR EACH OUTBOX COMMAND: IDEMPOTENCY CHECK, THEN ACCOUNT LOOKUP *
028300* AND DISPATCH BY CMD-ACTION.  READ THE NEXT COMMAND LAST.        *
028400******************************************************************
028500 200-PROCEED-TRAN-POST.
028600     ADD 1 TO WS-COMMANDS-READ.
028700     PERFORM 300-CHECK-IDEMPOTENCY
028800         THRU 300-CHECK-IDEMPOTENCY-EXIT.
028900     IF CMD-DUPLICATE
029000         ADD 1 TO WS-DUPLICATES-SKIPPED
029100     ELSE
029200         PERFORM 300-FIND-ACCOUNTS
029300             THRU 300-FIND-ACCOUNTS-EXIT
029400         IF SRC-FOUND AND TGT-FOUND
029500             PERFORM 300-DISPATCH-COMMAND
029550                 THRU 300-DISPATCH-COMMAND-EXIT
029600         ELSE
029700             MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
029800             PERFORM 400-REJECT-COMMAND
029900                 THRU 400-REJECT-COMMAND-EXIT
030000         END-IF
030100     END-IF.
030200     PERFORM 300-READ-OUTBOX-FILE
030300         THRU 300-READ-OUTBOX-FILE-EXIT.
030400 200-PROCEED-TRAN-POST-EXIT.
030500     EXIT.
030600
030700******************************************************************
030800* REWRITE THE ACCOUNT MASTER FROM THE UPDATED TABLE, PRINT THE    *
030900* TOTALS BLOCK, CLOSE ALL FILES.                                  *
031000******************************************************************
031100 200-TERMINATE-TRAN-POST.
031200     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT
031300         THRU 300-WRITE-ACCOUNT-MASTER-OUT-EXIT.
031400     PERFORM 300-PRINT-TOTALS-BLOCK
031500         THRU 300-PRINT-TOTALS-BLOCK-EXIT.
031600     PERFORM 300-CLOSE-ALL-FILES
031700         THRU 300-CLOSE-ALL-FILES-EXIT.
031800 200-TERMINATE-TRAN-POST-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200 300-OPEN-ALL-FILES.
032300     OPEN INPUT   ACCOUNT-MASTER-IN
032400     OPEN INPUT   OUTBOX-FILE
032500     OPEN INPUT   PROCESSED-KEYS-IN
032600     OPEN OUTPUT  ACCOUNT-MASTER-OUT
032700     OPEN OUTPUT  PROCESSED-KEYS-OUT
032800     OPEN OUTPUT  JOURNAL-FILE
032900     OPEN OUTPUT  DLQ-FILE
033000     OPEN OUTPUT  RUN-REPORT.
033100 300-OPEN-ALL-FILES-EXIT.
033200     EXIT.
033300
033400*-----------------------------------------------------------------
033500 300-LOAD-ACCOUNT-TABLE.
033600     PERFORM 310-READ-ACCOUNT-MASTER-IN
033700         THRU 310-READ-ACCOUNT-MASTER-IN-EXIT.
033800     PERFORM 310-ADD-ACCOUNT-TABLE-ENTRY
033900         THRU 310-ADD-ACCOUNT-TABLE-ENTRY-EXIT
034000             UNTIL ACCT-IN-EOF.
034100 300-LOAD-ACCOUNT-TABLE-EXIT.
034200     EXIT.
034300
034400 310-READ-ACCOUNT-MASTER-IN.
034500     READ ACCOUNT-MASTER-IN
034600         AT END      MOVE "Y" TO ACCT-IN-EOF-SW
034700     END-READ.
034800 310-READ-ACCOUNT-MASTER-IN-EXIT.
034900     EXIT.
035000
035100 310-ADD-ACCOUNT-TABLE-ENTRY.
035200     ADD 1 TO WS-ACCT-COUNT.
035300     SET ACCT-IDX TO WS-ACCT-COUNT.
035400     MOVE ACCT-ID                TO WS-ACCT-ID (ACCT-IDX).
035500     MOVE ACCT-BALANCE           TO WS-ACCT-BALANCE (ACCT-IDX).
035600     MOVE ACCT-STATUS            TO WS-ACCT-STATUS (ACCT-IDX).
035700     PERFORM 310-READ-ACCOUNT-MASTER-IN
035800         THRU 310-READ-ACCOUNT-MASTER-IN-EXIT.
035900 310-ADD-ACCOUNT-TABLE-ENTRY-EXIT.
036000     EXIT.
036100
036200*-----------------------------------------------------------------
036300 300-LOAD-PROC-KEY-TABLE.
036400     PERFORM 310-READ-PROCESSED-KEYS-IN
036500         THRU 310-READ-PROCESSED-KEYS-IN-EXIT.
036600     PERFORM 310-ADD-PROC-KEY-TABLE-ENTRY
036700         THRU 310-ADD-PROC-KEY-TABLE-ENTRY-EXIT
036800             UNTIL PROC-IN-EOF.
036900 300-LOAD-PROC-KEY-TABLE-EXIT.
037000     EXIT.
037100
037200 310-READ-PROCESSED-KEYS-IN.
037300     READ PROCESSED-KEYS-IN
037400         AT END      MOVE "Y" TO PROC-IN-EOF-SW
037500     END-READ.
037600 310-READ-PROCESSED-KEYS-IN-EXIT.
037700     EXIT.
037800
037900 310-ADD-PROC-KEY-TABLE-ENTRY.
038000     ADD 1 TO WS-PROC-KEY-COUNT.
038100     SET PKEY-IDX TO WS-PROC-KEY-COUNT.
038200     MOVE PKI-IDEMP-KEY TO WS-PROC-KEY (PKEY-IDX).
038300     PERFORM 310-READ-PROCESSED-KEYS-IN
038400         THRU 310-READ-PROCESSED-KEYS-IN-EXIT.
038500 310-ADD-PROC-KEY-TABLE-ENTRY-EXIT.
038600     EXIT.
038700
038800*-----------------------------------------------------------------
038900 300-READ-OUTBOX-FILE.
039000     READ OUTBOX-FILE
039100         AT END      MOVE "Y" TO OUTBOX-EOF-SW
039200     END-READ.
039300 300-READ-OUTBOX-FILE-EXIT.
039400     EXIT.
039500
039600*-----------------------------------------------------------------
039700* IDEMPOTENCY CHECK - CMD-IDEMP-KEY ALREADY IN THE KEY TABLE      *
039800* MEANS THIS COMMAND WAS PROCESSED BEFORE (EARLIER FILE, OR       *
039900* EARLIER THIS SAME RUN).  DROPPED, NOT JOURNALED, NOT DLQ'D.     *
040000*-----------------------------------------------------------------
040100 300-CHECK-IDEMPOTENCY.
040200     MOVE "N" TO CMD-DUPLICATE-SW.
040300     IF WS-PROC-KEY-COUNT > ZERO
040400         SET PKEY-IDX TO 1
040500         SEARCH WS-PROC-KEY-ENTRY
040600             AT END
040700                 NEXT SENTENCE
040800             WHEN WS-PROC-KEY (PKEY-IDX) = CMD-IDEMP-KEY
040900                 MOVE "Y" TO CMD-DUPLICATE-SW
041000         END-SEARCH
041100     END-IF.
041200 300-CHECK-IDEMPOTENCY-EXIT.
041300     EXIT.
041400
041500*-----------------------------------------------------------------
041600* LOCATE THE SOURCE ACCOUNT (ALWAYS) AND THE TARGET ACCOUNT       *
041700* (TRANSFERS ONLY - ELSE TGT-FOUND IS FORCED ON).                 *
041800*-----------------------------------------------------------------
041900 300-FIND-ACCOUNTS.
042000     MOVE "N" TO SRC-FOUND-SW.
042100     MOVE "Y" TO TGT-FOUND-SW.
042200     SET ACCT-IDX TO 1.
042300     SEARCH WS-ACCT-ENTRY
042400         AT END
042500             NEXT SENTENCE
042600         WHEN WS-ACCT-ID (ACCT-IDX) = CMD-ACCT-ID
042700             MOVE "Y" TO SRC-FOUND-SW
042800             MOVE ACCT-IDX TO WS-SRC-IDX
042900     END-SEARCH.
043000     IF CMD-ACTION-TRANSFER
043100         MOVE "N" TO TGT-FOUND-SW
043200         SET ACCT-IDX TO 1
043300         SEARCH WS-ACCT-ENTRY
043400             AT END
043500                 NEXT SENTENCE
043600             WHEN WS-ACCT-ID (ACCT-IDX) = CMD-TARGET-ACCT-ID
043700                 MOVE "Y" TO TGT-FOUND-SW
043800                 MOVE ACCT-IDX TO WS-TGT-IDX
043900         END-SEARCH
044000     END-IF.
044100 300-FIND-ACCOUNTS-EXIT.
044200     EXIT.
044300
044400*-----------------------------------------------------------------
044500 300-DISPATCH-COMMAND.
044550     IF NOT CMD-ACTION-VALID
044560         MOVE "UNRECOGNIZED ACTION CODE" TO WS-REJECT-REASON
044570         PERFORM 400-REJECT-COMMAND
044580             THRU 400-REJECT-COMMAND-EXIT
044590     ELSE
044600     EVALUATE TRUE
044700         WHEN CMD-ACTION-DEPOSIT
044800             PERFORM 400-APPLY-DEPOSIT
044900                 THRU 400-APPLY-DEPOSIT-EXIT
045000         WHEN CMD-ACTION-WITHDRAW
045100             PERFORM 400-APPLY-WITHDRAW
045200                 THRU 400-APPLY-WITHDRAW-EXIT
045300         WHEN CMD-ACTION-TRANSFER
045400             PERFORM 400-APPLY-TRANSFER
045500                 THRU 400-APPLY-TRANSFER-EXIT
045600         WHEN CMD-ACTION-FREEZE
045700             PERFORM 400-APPLY-FREEZE
045800                 THRU 400-APPLY-FREEZE-EXIT
045900         WHEN CMD-ACTION-UNFREEZE
046000             PERFORM 400-APPLY-UNFREEZE
046100                 THRU 400-APPLY-UNFREEZE-EXIT
046200         WHEN CMD-ACTION-CLOSE
046300             PERFORM 400-APPLY-CLOSE
046400                 THRU 400-APPLY-CLOSE-EXIT
046450     END-EVALUATE
046490     END-IF.
046600 300-DISPATCH-COMMAND-EXIT.
046700     EXIT.
046800
046900*-----------------------------------------------------------------
047000* DEPOSITS ARE ACCEPTED ON ANY ACCOUNT STATUS - AMOUNT WAS        *
047100* ALREADY EDITED POSITIVE AT INTAKE (SEE EDIT-RUN/INTAKE-EDIT).   *
047200*-----------------------------------------------------------------
047300 400-APPLY-DEPOSIT.
047400     ADD CMD-AMOUNT TO WS-ACCT-BALANCE (WS-SRC-IDX).
047500     ADD CMD-AMOUNT TO WS-TOTAL-DEPOSITED.
047600     PERFORM 400-WRITE-JOURNAL-RECORD
047700         THRU 400-WRITE-JOURNAL-RECORD-EXIT.
047800 400-APPLY-DEPOSIT-EXIT.
047900     EXIT.
048000
048100*-----------------------------------------------------------------
048200 400-APPLY-WITHDRAW.
048300     IF CMD-AMOUNT NOT > ZERO
048400         MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
048500         PERFORM 400-REJECT-COMMAND
048600             THRU 400-REJECT-COMMAND-EXIT
048700     ELSE
048800     IF NOT WS-ACCT-ACTIVE (WS-SRC-IDX)
048900         MOVE "ACCOUNT NOT ACTIVE" TO WS-REJECT-REASON
049000         PERFORM 400-REJECT-COMMAND
049100             THRU 400-REJECT-COMMAND-EXIT
049200     ELSE
049300     IF WS-ACCT-BALANCE (WS-SRC-IDX) < CMD-AMOUNT
049400         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
049500         PERFORM 400-REJECT-COMMAND
049600             THRU 400-REJECT-COMMAND-EXIT
049700     ELSE
049800         SUBTRACT CMD-AMOUNT FROM WS-ACCT-BALANCE (WS-SRC-IDX)
049900         ADD CMD-AMOUNT TO WS-TOTAL-WITHDRAWN
050000         PERFORM 400-WRITE-JOURNAL-RECORD
050100             THRU 400-WRITE-JOURNAL-RECORD-EXIT
050200     END-IF
050300     END-IF
050400     END-IF.
050500 400-APPLY-WITHDRAW-EXIT.
050600     EXIT.
050700
050800*-----------------------------------------------------------------
050900* TKT 13390 - A TRANSFER MUST DEBIT THE SOURCE AND CREDIT THE     *
051000* TARGET TOGETHER.  ALL VALIDATION HAPPENS BEFORE EITHER BALANCE  *
051100* IS TOUCHED SO A REJECTED TRANSFER NEVER LEAVES A HALF-POSTED    *
051200* PAIR OF ACCOUNTS.                                               *
051300*-----------------------------------------------------------------
051400 400-APPLY-TRANSFER.
051500     IF CMD-ACCT-ID = CMD-TARGET-ACCT-ID
051600         MOVE "SAME ACCOUNT" TO WS-REJECT-REASON
051700         PERFORM 400-REJECT-COMMAND
051800             THRU 400-REJECT-COMMAND-EXIT
051900     ELSE
052000     IF CMD-AMOUNT NOT > ZERO
052100         MOVE "AMOUNT MUST BE POSITIVE" TO WS-REJECT-REASON
052200         PERFORM 400-REJECT-COMMAND
052300             THRU 400-REJECT-COMMAND-EXIT
052400     ELSE
052500     IF NOT WS-ACCT-ACTIVE (WS-SRC-IDX)
052600         MOVE "SOURCE NOT ACTIVE" TO WS-REJECT-REASON
052700         PERFORM 400-REJECT-COMMAND
052800             THRU 400-REJECT-COMMAND-EXIT
052900     ELSE
053000     IF NOT WS-ACCT-ACTIVE (WS-TGT-IDX)
053100         MOVE "TARGET NOT ACTIVE" TO WS-REJECT-REASON
053200         PERFORM 400-REJECT-COMMAND
053300             THRU 400-REJECT-COMMAND-EXIT
053400     ELSE
053500     IF WS-ACCT-BALANCE (WS-SRC-IDX) < CMD-AMOUNT
053600         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
053700         PERFORM 400-REJECT-COMMAND
053800             THRU 400-REJECT-COMMAND-EXIT
053900     ELSE
054000         SUBTRACT CMD-AMOUNT FROM WS-ACCT-BALANCE (WS-SRC-IDX)
054100         ADD CMD-AMOUNT TO WS-ACCT-BALANCE (WS-TGT-IDX)
054200         ADD CMD-AMOUNT TO WS-TOTAL-TRANSFERRED
054300         PERFORM 400-WRITE-JOURNAL-RECORD
054400             THRU 400-WRITE-JOURNAL-RECORD-EXIT
054500     END-IF
054600     END-IF
054700     END-IF
054800     END-IF
054900     END-IF.
055000 400-APPLY-TRANSFER-EXIT.
055100     EXIT.
055200
055300*-----------------------------------------------------------------
055400 400-APPLY-FREEZE.
055500     MOVE "F" TO WS-ACCT-STATUS (WS-SRC-IDX).
055600     PERFORM 400-WRITE-JOURNAL-RECORD
055700         THRU 400-WRITE-JOURNAL-RECORD-EXIT.
055800 400-APPLY-FREEZE-EXIT.
055900     EXIT.
056000
056100*-----------------------------------------------------------------
056200 400-APPLY-UNFREEZE.
056300     MOVE "A" TO WS-ACCT-STATUS (WS-SRC-IDX).
056400     PERFORM 400-WRITE-JOURNAL-RECORD
056500         THRU 400-WRITE-JOURNAL-RECORD-EXIT.
056600 400-APPLY-UNFREEZE-EXIT.
056700     EXIT.
056800
056900*-----------------------------------------------------------------
057000 400-APPLY-CLOSE.
057100     MOVE "C" TO WS-ACCT-STATUS (WS-SRC-IDX).
057200     PERFORM 400-WRITE-JOURNAL-RECORD
057300         THRU 400-WRITE-JOURNAL-RECORD-EXIT.
057400 400-APPLY-CLOSE-EXIT.
057500     EXIT.
057600
057700*-----------------------------------------------------------------
057800* SUCCESSFUL APPLY - WRITE THE JOURNAL, ADD THE KEY TO THE        *
057900* IN-MEMORY TABLE AND TO PROCESSED-KEYS-OUT, COUNT IT APPLIED.    *
058000*-----------------------------------------------------------------
058100 400-WRITE-JOURNAL-RECORD.
058200     MOVE CMD-IDEMP-KEY          TO JRN-IDEMP-KEY.
058300     MOVE CMD-TRAN-ID            TO JRN-TRAN-ID.
058400     MOVE CMD-ACTION             TO JRN-ACTION.
058500     MOVE CMD-ACCT-ID            TO JRN-ACCT-ID.
058600     MOVE CMD-TARGET-ACCT-ID     TO JRN-TARGET-ACCT-ID.
058700     MOVE CMD-AMOUNT             TO JRN-AMOUNT.
058800     MOVE CMD-TIMESTAMP          TO JRN-TIMESTAMP.
058900     MOVE "P"                    TO JRN-RESULT.
059000     WRITE JOURNAL-RECORD.
059100     ADD 1 TO WS-PROC-KEY-COUNT.
059200     SET PKEY-IDX TO WS-PROC-KEY-COUNT.
059300     MOVE CMD-IDEMP-KEY          TO WS-PROC-KEY (PKEY-IDX).
059400     MOVE CMD-IDEMP-KEY          TO PK-IDEMP-KEY.
059500     MOVE CMD-TIMESTAMP          TO PK-PROCESSED-TS.
059600     WRITE PROCESSED-KEY-RECORD.
059700     ADD 1 TO WS-COMMANDS-APPLIED.
059800 400-WRITE-JOURNAL-RECORD-EXIT.
059900     EXIT.
060000
060100*-----------------------------------------------------------------
060200* BUSINESS-RULE VIOLATION - WRITE THE DLQ RECORD AND ONE DETAIL   *
060300* LINE ON THE RUN-REPORT.                                         *
060400*-----------------------------------------------------------------
060500 400-REJECT-COMMAND.
060600     MOVE CMD-TRAN-ID            TO DLQ-TRAN-ID.
060700     MOVE CMD-IDEMP-KEY          TO DLQ-IDEMP-KEY.
060800     MOVE WS-REJECT-REASON       TO DLQ-REASON.
060900     WRITE DLQ-RECORD.
061000     ADD 1 TO WS-COMMANDS-REJECTED.
061100     MOVE SPACES TO RPT-DETAIL-LINE.
061200     MOVE CMD-TRAN-ID            TO RPT-TRAN-ID.
061300     MOVE WS-REJECT-REASON       TO RPT-REASON.
061400     WRITE RUN-REPORT-LINE FROM RPT-DETAIL-LINE.
061500     ADD 1 TO WS-LINE-CNT.
061600 400-REJECT-COMMAND-EXIT.
061700     EXIT.
061800
061900*-----------------------------------------------------------------
062000 300-WRITE-ACCOUNT-MASTER-OUT.
062100     SET ACCT-IDX TO 1.
062200     PERFORM 310-WRITE-ONE-ACCOUNT
062300         THRU 310-WRITE-ONE-ACCOUNT-EXIT
062400             VARYING ACCT-IDX FROM 1 BY 1
062500                 UNTIL ACCT-IDX > WS-ACCT-COUNT.
062600 300-WRITE-ACCOUNT-MASTER-OUT-EXIT.
062700     EXIT.
062800
062900 310-WRITE-ONE-ACCOUNT.
063000     MOVE WS-ACCT-ID (ACCT-IDX)      TO AMO-ID.
063100     MOVE WS-ACCT-BALANCE (ACCT-IDX) TO AMO-BALANCE.
063200     MOVE WS-ACCT-STATUS (ACCT-IDX)  TO AMO-STATUS.
063300     WRITE ACCOUNT-MASTER-OUT-REC.
063400 310-WRITE-ONE-ACCOUNT-EXIT.
063500     EXIT.
063600
063700*-----------------------------------------------------------------
063800 300-PRINT-REPORT-TITLE.
063900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
064000     MOVE WS-CUR-YYYY  TO RPT-RUN-YYYY.
064050     ADD 1 TO WS-PAGE-CNT.
064100     MOVE WS-CUR-MM    TO RPT-RUN-MM.
064200     MOVE WS-CUR-DD    TO RPT-RUN-DD.
064300     WRITE RUN-REPORT-LINE FROM RPT-TITLE-LINE
064350         AFTER ADVANCING TOP-OF-FORM.
064400     MOVE SPACES TO RUN-REPORT-LINE.
064500     WRITE RUN-REPORT-LINE.
064600     WRITE RUN-REPORT-LINE FROM RPT-HEADER-LINE.
064700     MOVE SPACES TO RUN-REPORT-LINE.
064800     WRITE RUN-REPORT-LINE.
064900     MOVE ZERO TO WS-LINE-CNT.
065000 300-PRINT-REPORT-TITLE-EXIT.
065100     EXIT.
065200
065300*-----------------------------------------------------------------
065400 300-PRINT-TOTALS-BLOCK.
065500     MOVE SPACES TO RUN-REPORT-LINE.
065600     WRITE RUN-REPORT-LINE.
065700     MOVE SPACES TO RPT-COUNT-LINE.
065800     MOVE "COMMANDS READ" TO RPT-COUNT-LABEL.
065900     MOVE WS-COMMANDS-READ TO RPT-COUNT-VALUE.
066000     WRITE RUN-REPORT-LINE FROM RPT-COUNT-LINE.
066100     MOVE SPACES TO RPT-COUNT-LINE.
066200     MOVE "APPLIED" TO RPT-COUNT-LABEL.
066300     MOVE WS-COMMANDS-APPLIED TO RPT-COUNT-VALUE.
066400     WRITE RUN-REPORT-LINE FROM RPT-COUNT-LINE.
066500     MOVE SPACES TO RPT-COUNT-LINE.
066600     MOVE "DUPLICATES SKIPPED" TO RPT-COUNT-LABEL.
066700     MOVE WS-DUPLICATES-SKIPPED TO RPT-COUNT-VALUE.
066800     WRITE RUN-REPORT-LINE FROM RPT-COUNT-LINE.
066900     MOVE SPACES TO RPT-COUNT-LINE.
067000     MOVE "REJECTED" TO RPT-COUNT-LABEL.
067100     MOVE WS-COMMANDS-REJECTED TO RPT-COUNT-VALUE.
067200     WRITE RUN-REPORT-LINE FROM RPT-COUNT-LINE.
067300     MOVE SPACES TO RPT-TOTALS-LINE.
067400     MOVE "TOTAL DEPOSITED" TO RPT-TOTAL-LABEL.
067500     MOVE WS-TOTAL-DEPOSITED TO RPT-TOTAL-VALUE.
067600     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE.
067700     MOVE SPACES TO RPT-TOTALS-LINE.
067800     MOVE "TOTAL WITHDRAWN" TO RPT-TOTAL-LABEL.
067900     MOVE WS-TOTAL-WITHDRAWN TO RPT-TOTAL-VALUE.
068000     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE.
068100     MOVE SPACES TO RPT-TOTALS-LINE.
068200     MOVE "TOTAL TRANSFERRED" TO RPT-TOTAL-LABEL.
068300     MOVE WS-TOTAL-TRANSFERRED TO RPT-TOTAL-VALUE.
068400     WRITE RUN-REPORT-LINE FROM RPT-TOTALS-LINE.
068500 300-PRINT-TOTALS-BLOCK-EXIT.
068600     EXIT.
068700
068800*-----------------------------------------------------------------
068900 300-CLOSE-ALL-FILES.
069000     CLOSE   ACCOUNT-MASTER-IN
069100             ACCOUNT-MASTER-OUT
069200             OUTBOX-FILE
069300             PROCESSED-KEYS-IN
069400             PROCESSED-KEYS-OUT
069500             JOURNAL-FILE
069600             DLQ-FILE
069700             RUN-REPORT.
069800 300-CLOSE-ALL-FILES-EXIT.
069900     EXIT.
